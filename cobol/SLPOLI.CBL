000100*----------------------------------------------------------------
000200*    SLPOLI.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT POLICY FILE (POLIFILE).
000400*----------------------------------------------------------------
000500*    MAINTENANCE HISTORY
000600*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000700*----------------------------------------------------------------
000800    SELECT POLI-FILE
000900        ASSIGN TO POLIFILE
001000        ORGANIZATION IS SEQUENTIAL
001100        FILE STATUS IS WS-POLI-FS.
