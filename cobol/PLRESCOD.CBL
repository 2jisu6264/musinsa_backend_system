000100*----------------------------------------------------------------
000200*    PLRESCOD.CBL
000300*    LOOKS UP A RESULT CODE IN PROC-CODE-TABLE (WSRESCOD.CBL) AND
000400*    RETURNS THE SUCCESS/FAIL FLAG AND MESSAGE FOR THE REPORT
000500*    LINE.  AN UNRECOGNIZED CODE IS REPORTED AS MP999.
000600*----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000900*    2018-09-27  MAO  CR-6094        SPLIT THE REPORT'S PROC-CODE
001000*    2018-09-27  MAO  CR-6094        COLUMN OUT FROM THE S/F FLAG
001100*----------------------------------------------------------------
001200 3010-LOOKUP-PROC-CODE.
001300     MOVE "N"                     TO WS-PROC-CODE-FOUND-SW.
001400     PERFORM 3020-SEARCH-ONE-CODE THRU 3020-EXIT
001500         VARYING WS-PROC-CODE-IDX FROM 1 BY 1
001600         UNTIL WS-PROC-CODE-IDX > WS-PROC-CODE-TABLE-SIZE
001700            OR WS-PROC-CODE-FOUND-SW = "Y".
001800
001900     IF  WS-PROC-CODE-FOUND-SW = "Y"
002000         NEXT SENTENCE
002100     ELSE
002200         MOVE "MP999"              TO WS-RULE-RESULT-CODE
002300         MOVE PROC-CODE-FLAG(12)   TO WS-PROC-CODE-FLAG-OUT
002400         MOVE PROC-CODE-MESSAGE(12) TO RPT-D-MESSAGE.
002500     MOVE WS-RULE-RESULT-CODE     TO RPT-D-PROC-CODE.
002600 3010-EXIT.
002700     EXIT.
002800
002900 3020-SEARCH-ONE-CODE.
003000     IF  PROC-CODE-KEY(WS-PROC-CODE-IDX) = WS-RULE-RESULT-CODE
003100         MOVE "Y"                  TO WS-PROC-CODE-FOUND-SW
003200         MOVE PROC-CODE-FLAG(WS-PROC-CODE-IDX)
003300                                   TO WS-PROC-CODE-FLAG-OUT
003400         MOVE PROC-CODE-MESSAGE(WS-PROC-CODE-IDX)
003500                                   TO RPT-D-MESSAGE.
003600 3020-EXIT.
003700     EXIT.
