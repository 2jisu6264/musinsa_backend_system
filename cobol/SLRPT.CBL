000100*----------------------------------------------------------------
000200*    SLRPT.CBL
000300*    FILE-CONTROL ENTRY FOR THE RESULT REPORT PRINT FILE (RPTFILE).
000400*----------------------------------------------------------------
000500*    MAINTENANCE HISTORY
000600*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000700*----------------------------------------------------------------
000800    SELECT RPT-FILE
000900        ASSIGN TO RPTFILE
001000        ORGANIZATION IS LINE SEQUENTIAL
001100        FILE STATUS IS WS-RPT-FS.
