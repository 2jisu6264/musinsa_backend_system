000100*----------------------------------------------------------------
000200*    PLUSEPT.CBL
000300*    USE-APPROVAL (UA) TRANSACTION PARAGRAPH - POSTS A POINT-USE
000400*    ENTRY AGAINST THE MEMBER'S WALLETS, R1,R2,R13-R18.  ORDERS THE
000500*    MEMBER'S USABLE WALLETS (PLWALLET.CBL 1310), WALKS THEM FIFO,
000600*    AND GENERATES THE ORDER NUMBER FOR THE POSTED USE.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001000*----------------------------------------------------------------
001100 1600-USE-APPROVAL-TRANSACTION.
001200     PERFORM 1010-FIND-MEMBER-ENTRY THRU 1010-EXIT.
001300     IF  WS-RULE-RESULT-CODE NOT = "MP000" AND NOT = SPACES
001400         GO TO 1600-EXIT.
001500     MOVE "MP000"                 TO WS-RULE-RESULT-CODE.
001600     MOVE TRAN-AMOUNT             TO WS-CHECK-AMOUNT.
001700
001800     PERFORM 1020-CHECK-BALANCE THRU 1020-EXIT.
001900     IF  WS-RULE-RESULT-CODE NOT = "MP000"
002000         GO TO 1600-EXIT.
002100
002200     PERFORM 1310-SORT-USABLE-WALLETS THRU 1310-EXIT.
002300     PERFORM 1620-CONSUME-WALLETS THRU 1620-EXIT.
002400     IF  WS-RULE-RESULT-CODE NOT = "MP000"
002500         GO TO 1600-EXIT.
002600
002700     PERFORM 1640-BUILD-ORDER-NUMBER THRU 1640-EXIT.
002800     PERFORM 1630-POST-USE-APPROVAL THRU 1630-EXIT.
002900 1600-EXIT.
003000     EXIT.
003100
003200 1620-CONSUME-WALLETS.
003300*    R16/R17 - WALK THE ORDERED ELIGIBLE WALLETS TAKING
003400*    MIN(ISSUED-USED, REMAINING) FROM EACH UNTIL THE AMOUNT IS
003500*    FULLY COVERED.  SHORTFALL AFTER THE LAST ELIGIBLE WALLET IS
003600*    MP010 AND NO WALLET CHANGES ARE KEPT.
003700     MOVE WS-CHECK-AMOUNT         TO WS-REMAINING-AMOUNT.
003800     MOVE ZEROS                   TO WS-SORT-PASS-IDX.
003900     PERFORM 1621-TAKE-FROM-ONE-WALLET THRU 1621-EXIT
004000         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
004100         UNTIL WS-SORT-PASS-IDX > WS-ELIGIBLE-COUNT
004200            OR WS-REMAINING-AMOUNT = ZEROS.
004300     IF  WS-REMAINING-AMOUNT = ZEROS
004400         MOVE "MP000"             TO WS-RULE-RESULT-CODE
004500     ELSE
004600         PERFORM 1622-UNDO-CONSUMPTION THRU 1622-EXIT
004700             VARYING WS-SORT-PASS-IDX FROM 1 BY 1
004800             UNTIL WS-SORT-PASS-IDX > WS-ELIGIBLE-COUNT
004900         MOVE "MP010"             TO WS-RULE-RESULT-CODE.
005000 1620-EXIT.
005100     EXIT.
005200
005300 1621-TAKE-FROM-ONE-WALLET.
005400     MOVE WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-IDX) TO WS-FOUND-WALLET-IDX.
005500     COMPUTE WS-TAKE-AMOUNT =
005600         WALL-T-ISSUED-AMOUNT(WS-FOUND-WALLET-IDX)
005700         - WALL-T-USED-AMOUNT(WS-FOUND-WALLET-IDX).
005800     IF  WS-TAKE-AMOUNT > WS-REMAINING-AMOUNT
005900         MOVE WS-REMAINING-AMOUNT TO WS-TAKE-AMOUNT.
006000     ADD WS-TAKE-AMOUNT TO WALL-T-USED-AMOUNT(WS-FOUND-WALLET-IDX).
006100     SUBTRACT WS-TAKE-AMOUNT FROM WS-REMAINING-AMOUNT.
006200     MOVE WS-TAKE-AMOUNT
006300         TO WS-ELIGIBLE-TAKEN-AMT(WS-SORT-PASS-IDX).
006400 1621-EXIT.
006500     EXIT.
006600
006700 1622-UNDO-CONSUMPTION.
006800*    R17 - THE AMOUNT COULD NOT BE FULLY COVERED, SO EVERY WALLET
006900*    TOUCHED BY 1621 ABOVE IS PUT BACK THE WAY IT WAS FOUND.
007000     MOVE WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-IDX) TO WS-FOUND-WALLET-IDX.
007100     SUBTRACT WS-ELIGIBLE-TAKEN-AMT(WS-SORT-PASS-IDX)
007200         FROM WALL-T-USED-AMOUNT(WS-FOUND-WALLET-IDX).
007300 1622-EXIT.
007400     EXIT.
007500
007600 1630-POST-USE-APPROVAL.
007700*    R18 - APPEND A UA LOG CARRYING THE ORDER NUMBER; SUBTRACT
007800*    THE AMOUNT FROM THE MEMBER BALANCE.
007900     MOVE "UA"                    TO WS-LOG-TYPE.
008000     MOVE WS-CHECK-AMOUNT         TO WS-LOG-AMOUNT.
008100     MOVE WS-NEW-ORDER-NO         TO WS-LOG-ORDER-NO.
008200     PERFORM 5010-WRITE-LOG-ENTRY THRU 5010-EXIT.
008300     SUBTRACT WS-CHECK-AMOUNT
008400         FROM MEMB-T-POINT-BALANCE(WS-FOUND-MEMBER-IDX).
008500     MOVE WS-NEW-ORDER-NO         TO RPT-D-ORDER-NO.
008600 1630-EXIT.
008700     EXIT.
008800
008900 1640-BUILD-ORDER-NUMBER.
009000*    R14 - LOG DATE FOLLOWED BY A ZERO-PADDED 12-DIGIT SEQUENCE
009100*    NUMBER INCREMENTED PER USE APPROVAL WITHIN THE RUN.
009200     ADD 1                        TO WS-USE-SEQUENCE-NO.
009300     MOVE TRAN-LOG-DATE           TO WS-ORDER-LOG-DATE.
009400     MOVE WS-USE-SEQUENCE-NO      TO WS-ORDER-SEQUENCE.
009500 1640-EXIT.
009600     EXIT.
