000100*----------------------------------------------------------------
000200*    FDTRAN.CBL
000300*    FD AND RECORD LAYOUT FOR THE POINT TRANSACTION REQUEST FILE.
000400*    ONE RECORD PER SAVING/USE REQUEST, PROCESSED IN ARRIVAL ORDER.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*    2013-11-02  JKT  CR-4471        ADDED TRAN-EXPIRE-DATE FOR
000900*    2013-11-02  JKT  CR-4471        MANUALLY-REQUESTED EXPIRY
001000*----------------------------------------------------------------
001100    FD  TRAN-FILE
001200        LABEL RECORDS ARE STANDARD.
001300
001400    01  TRAN-RECORD.
001500        05  TRAN-TYPE                  PIC X(02).
001600            88  TRAN-IS-SAVING-APPROVAL    VALUE "SA".
001700            88  TRAN-IS-SAVING-CANCEL      VALUE "SC".
001800            88  TRAN-IS-USE-APPROVAL       VALUE "UA".
001900            88  TRAN-IS-USE-CANCEL         VALUE "UC".
002000        05  TRAN-MEMBER-ID              PIC 9(10).
002100        05  TRAN-AMOUNT                 PIC 9(09).
002200        05  TRAN-WALLET-ID              PIC 9(10).
002300        05  TRAN-ORDER-NO               PIC X(20).
002400        05  TRAN-EXPIRE-DATE            PIC 9(08).
002500        05  TRAN-LOG-DATE               PIC 9(08).
002600        05  FILLER                      PIC X(13).
