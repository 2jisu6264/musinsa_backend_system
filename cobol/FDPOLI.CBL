000100*----------------------------------------------------------------
000200*    FDPOLI.CBL
000300*    FD AND RECORD LAYOUT FOR THE POINT POLICY FILE.
000400*    THREE ROWS - SAVING MINIMUM, SAVING MAXIMUM, BALANCE MAXIMUM.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    FD  POLI-FILE
001000        LABEL RECORDS ARE STANDARD.
001100
001200    01  POLI-RECORD.
001300        05  POLI-KEY                    PIC X(20).
001400            88  POLI-IS-SAVING-MIN          VALUE "POINT_SAVING_MIN".
001500            88  POLI-IS-SAVING-MAX          VALUE "POINT_SAVING_MAX".
001600            88  POLI-IS-BALANCE-MAX         VALUE "POINT_BALANCE_MAX".
001700        05  POLI-VALUE                  PIC 9(10).
