000100*----------------------------------------------------------------
000200*    FDWALL.CBL
000300*    FD AND RECORD LAYOUT FOR THE POINT WALLET LEDGER.
000400*    ONE RECORD PER SAVING EVENT - TRACKS ISSUED VS USED AMOUNT
000500*    AND THE WALLET'S EXPIRY DATE.  WALLET-ID ASCENDING IS THE
000600*    ORDER THE WALLET WAS CREATED IN.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001000*    2015-07-21  JKT  CR-5180        ADDED SOURCE-TYPE "RS" FOR
001100*    2015-07-21  JKT  CR-5180        RESTORED-AFTER-EXPIRY WALLETS
001200*----------------------------------------------------------------
001300    FD  WALL-FILE
001400        LABEL RECORDS ARE STANDARD.
001500
001600    01  WALL-RECORD.
001700        05  WALL-ID                     PIC 9(10).
001800        05  WALL-MEMBER-ID              PIC 9(10).
001900        05  WALL-ISSUED-AMOUNT          PIC S9(11) COMP-3.
002000        05  WALL-USED-AMOUNT            PIC S9(11) COMP-3.
002100        05  WALL-STATUS                 PIC X(02).
002200            88  WALL-IS-NORMAL              VALUE "00".
002300            88  WALL-IS-CANCELLED           VALUE "01".
002400            88  WALL-IS-EXPIRED             VALUE "02".
002500        05  WALL-SOURCE-TYPE            PIC X(02).
002600            88  WALL-SOURCE-MANUAL-ADJUST   VALUE "MA".
002700            88  WALL-SOURCE-SAVING          VALUE "SA".
002800            88  WALL-SOURCE-RESAVING        VALUE "RS".
002900        05  WALL-EXPIRE-DATE            PIC 9(08).
003000        05  WALL-CREATED-DATE           PIC 9(08).
003100        05  FILLER                      PIC X(28).
