000100*----------------------------------------------------------------
000200*    WSMEMB.CBL
000300*    IN-MEMORY COPY OF THE MEMBER BALANCE MASTER.  MEMBFILE IS
000400*    LOADED HERE AT THE START OF THE RUN (SORTED BY MEMB-ID) AND
000500*    THE WHOLE TABLE IS REWRITTEN BACK OUT AT END OF RUN.
000600*----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000900*----------------------------------------------------------------
001000    01  MEMB-TABLE-AREA.
001100        05  MEMB-TABLE-COUNT            PIC 9(05) COMP.
001200        05  FILLER                      PIC X(01).
001300        05  MEMB-ENTRY OCCURS 2000 TIMES.
001500            10  MEMB-T-ID               PIC 9(10).
001600            10  MEMB-T-POINT-BALANCE    PIC S9(11) COMP-3.
001700            10  MEMB-T-STATUS           PIC X(02).
001800            10  FILLER                  PIC X(12).
001900
002000    77  WS-MEMB-SEARCH-FOUND-SW         PIC X(01).
002100        88  MEMB-SEARCH-FOUND               VALUE "Y".
