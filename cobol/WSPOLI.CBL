000100*----------------------------------------------------------------
000200*    WSPOLI.CBL
000300*    RESOLVED POINT-POLICY LIMITS - LOADED FROM POLIFILE'S THREE
000400*    ROWS AT THE START OF THE RUN.  USED BY R4 AND R5.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    77  WS-POLICY-SAVING-MIN            PIC 9(10) COMP.
001000    77  WS-POLICY-SAVING-MAX            PIC 9(10) COMP.
001100    77  WS-POLICY-BALANCE-MAX           PIC 9(10) COMP.
