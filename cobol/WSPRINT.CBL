000100*----------------------------------------------------------------
000200*    WSPRINT.CBL
000300*    PRINT WORKING-STORAGE FOR THE RESULT REPORT - TITLE/HEADING
000400*    LINES, THE DETAIL LINE, AND THE CLOSING CONTROL-TOTALS BLOCK.
000500*    SAME TITLE/HEADING-n/DETAIL-n SHAPE THE SHOP USES ON ITS OTHER
000600*    PRINTED REPORTS.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001000*----------------------------------------------------------------
001100 01  TITLE.
001200     05  FILLER                  PIC X(40) VALUE SPACES.
001300     05  FILLER                  PIC X(20) VALUE "POINT LEDGER POSTING".
001400     05  FILLER                  PIC X(08) VALUE "RUN DATE".
001500     05  D-TITLE-RUN-DATE        PIC 99/99/9999.
001600     05  FILLER                  PIC X(05) VALUE SPACES.
001700     05  FILLER                  PIC X(04) VALUE "PAGE".
001800     05  D-TITLE-PAGE-NO         PIC ZZZ9.
001900     05  FILLER                  PIC X(41) VALUE SPACES.
002000
002100 01  HEADING-1.
002200     05  FILLER                  PIC X(11) VALUE "MEMBER-ID".
002300     05  FILLER                  PIC X(05) VALUE "TYPE".
002400     05  FILLER                  PIC X(14) VALUE "AMOUNT".
002500     05  FILLER                  PIC X(08) VALUE "RESULT".
002600     05  FILLER                  PIC X(22) VALUE "ORDER-NO".
002700     05  FILLER                  PIC X(40) VALUE "MESSAGE".
002800     05  FILLER                  PIC X(32) VALUE SPACES.
002900
003000 01  HEADING-2.
003100     05  FILLER                  PIC X(11) VALUE "==========".
003200     05  FILLER                  PIC X(05) VALUE "====".
003300     05  FILLER                  PIC X(14) VALUE "============".
003400     05  FILLER                  PIC X(08) VALUE "======".
003500     05  FILLER                  PIC X(22) VALUE "====================".
003600     05  FILLER                  PIC X(40) VALUE
003700         "========================================".
003800     05  FILLER                  PIC X(32) VALUE SPACES.
003900
004000 01  DETAIL-LINE.
004100     05  RPT-D-MEMBER-ID         PIC Z(9)9.
004200     05  FILLER                  PIC X(02) VALUE SPACES.
004300     05  RPT-D-TXN-TYPE          PIC X(02).
004400     05  FILLER                  PIC X(03) VALUE SPACES.
004500     05  RPT-D-AMOUNT            PIC Z(8)9.
004600     05  FILLER                  PIC X(03) VALUE SPACES.
004700     05  RPT-D-PROC-CODE         PIC X(05).
004800     05  FILLER                  PIC X(03) VALUE SPACES.
004900     05  RPT-D-ORDER-NO          PIC X(20).
005000     05  FILLER                  PIC X(02) VALUE SPACES.
005100     05  RPT-D-MESSAGE           PIC X(40).
005200     05  FILLER                  PIC X(33) VALUE SPACES.
005300
005400 01  CONTROL-TOTALS.
005500     05  D-CT-LABEL              PIC X(30).
005600     05  FILLER                  PIC X(02) VALUE SPACES.
005700     05  D-CT-VALUE              PIC Z(10)9-.
005800     05  FILLER                  PIC X(88) VALUE SPACES.
005900
006000 01  W-PRINTED-LINES             PIC 9(02) COMP.
006100     88  PAGE-FULL                   VALUE 50 THRU 99.
006200 77  W-PAGE-NUMBER                PIC 9(04) COMP.
