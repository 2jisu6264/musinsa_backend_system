000100*----------------------------------------------------------------
000200*    PLDATE.CBL
000300*    DATE-RESOLUTION PARAGRAPHS FOR THE POINT LEDGER.
000400*    BACKED BY WSDATE.CBL.  RESOLVES A SAVING'S EXPIRY DATE (R3),
000500*    CHECKS THE EXPIRY WINDOW (R6), AND WALKS A CCYYMMDD DATE
000600*    FORWARD BY N DAYS OR N YEARS FOR THE CALLERS ABOVE.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK (DATE-ADD
001000*    2009-04-14  RHM  NEW-SALT-009   LOGIC LIFTED FROM PLDATE.CBL)
001100*    2016-02-09  MAO  CR-5501        EXPIRY-WINDOW CHECK ADDED FOR
001200*    2016-02-09  MAO  CR-5501        THE NEW POINT-SAVING FEATURE
001300*----------------------------------------------------------------
001400 2010-RESOLVE-EXPIRE-DATE.
001500*    R3 - DEFAULT EXPIRY IS LOG-DATE PLUS ONE CALENDAR YEAR WHEN
001600*    NO EXPIRY WAS REQUESTED ON THE TRANSACTION.
001700     IF  TRAN-EXPIRE-DATE = ZEROS
001800         MOVE TRAN-LOG-DATE       TO WS-DT-INPUT-DATE
001900         MOVE 1                   TO WS-DT-YEARS-TO-ADD
002000         PERFORM 2100-ADD-YEARS-TO-DATE
002100         MOVE WS-DT-OUTPUT-DATE   TO WS-RESOLVED-EXPIRE-DATE
002200     ELSE
002300         MOVE TRAN-EXPIRE-DATE    TO WS-RESOLVED-EXPIRE-DATE.
002400 2010-EXIT.
002500     EXIT.
002600
002700 2020-CHECK-EXPIRE-WINDOW.
002800*    R6 - EXPIRY MUST BE AT LEAST LOG-DATE + 1 DAY (ELSE MP004)
002900*    AND STRICTLY BEFORE LOG-DATE + 5 YEARS (ELSE MP005).  THE
003000*    TRANSACTION LOG-DATE IS THE REFERENCE DATE, NOT TODAY.
003100     MOVE TRAN-LOG-DATE           TO WS-DT-INPUT-DATE.
003200     MOVE 1                       TO WS-DT-DAYS-TO-ADD.
003300     PERFORM 2200-ADD-ONE-DAY-TO-DATE.
003400     MOVE WS-DT-OUTPUT-DATE       TO WS-DT-MIN-EXPIRE-DATE.
003500
003600     MOVE TRAN-LOG-DATE           TO WS-DT-INPUT-DATE.
003700     MOVE 5                       TO WS-DT-YEARS-TO-ADD.
003800     PERFORM 2100-ADD-YEARS-TO-DATE.
003900     MOVE WS-DT-OUTPUT-DATE       TO WS-DT-MAX-EXPIRE-DATE.
004000
004100     IF  WS-RESOLVED-EXPIRE-DATE < WS-DT-MIN-EXPIRE-DATE
004200         MOVE "MP004"             TO WS-RULE-RESULT-CODE
004300     ELSE
004400         IF  WS-RESOLVED-EXPIRE-DATE NOT < WS-DT-MAX-EXPIRE-DATE
004500             MOVE "MP005"         TO WS-RULE-RESULT-CODE
004600         ELSE
004700             MOVE "MP000"         TO WS-RULE-RESULT-CODE.
004800 2020-EXIT.
004900     EXIT.
005000
005100 2100-ADD-YEARS-TO-DATE.
005200*    ADDS WS-DT-YEARS-TO-ADD YEARS TO WS-DT-INPUT-DATE, GIVING
005300*    WS-DT-OUTPUT-DATE.  A FEB 29 START IS CLAMPED TO FEB 28 WHEN
005400*    THE RESULT YEAR IS NOT A LEAP YEAR.
005500     MOVE WS-DT-INPUT-CCYY        TO WS-DT-OUTPUT-CCYY.
005600     ADD  WS-DT-YEARS-TO-ADD      TO WS-DT-OUTPUT-CCYY.
005700     MOVE WS-DT-INPUT-MM          TO WS-DT-OUTPUT-MM.
005800     MOVE WS-DT-INPUT-DD          TO WS-DT-OUTPUT-DD.
005900
006000     IF  WS-DT-OUTPUT-MM = 02 AND WS-DT-OUTPUT-DD = 29
006100         MOVE WS-DT-OUTPUT-CCYY   TO WS-DT-LEAP-CCYY
006200         PERFORM 2300-CHECK-LEAP-YEAR
006300         IF  NOT DT-IS-LEAP-YEAR
006400             MOVE 28              TO WS-DT-OUTPUT-DD.
006500 2100-EXIT.
006600     EXIT.
006700
006800 2200-ADD-ONE-DAY-TO-DATE.
006900*    ADDS WS-DT-DAYS-TO-ADD DAYS (ONLY EVER CALLED WITH 1, THE
007000*    SAVING-EXPIRY-WINDOW FLOOR) TO WS-DT-INPUT-DATE, ROLLING THE
007100*    MONTH AND YEAR FORWARD WHEN THE MONTH-END IS CROSSED.
007200     MOVE WS-DT-INPUT-CCYY        TO WS-DT-OUTPUT-CCYY.
007300     MOVE WS-DT-INPUT-MM          TO WS-DT-OUTPUT-MM.
007400     MOVE WS-DT-INPUT-DD          TO WS-DT-OUTPUT-DD.
007500     ADD  WS-DT-DAYS-TO-ADD       TO WS-DT-OUTPUT-DD.
007600
007700     MOVE WS-DT-OUTPUT-CCYY       TO WS-DT-LEAP-CCYY.
007800     PERFORM 2300-CHECK-LEAP-YEAR.
007900     MOVE WS-DT-MONTH-LEN(WS-DT-OUTPUT-MM) TO WS-DT-WORK-MONTH-LEN.
008000     IF  WS-DT-OUTPUT-MM = 02 AND DT-IS-LEAP-YEAR
008100         MOVE 29                  TO WS-DT-WORK-MONTH-LEN.
008200
008300     IF  WS-DT-OUTPUT-DD > WS-DT-WORK-MONTH-LEN
008400         SUBTRACT WS-DT-WORK-MONTH-LEN FROM WS-DT-OUTPUT-DD
008500         ADD  1                   TO WS-DT-OUTPUT-MM
008600         IF  WS-DT-OUTPUT-MM > 12
008700             MOVE 1                TO WS-DT-OUTPUT-MM
008800             ADD  1                TO WS-DT-OUTPUT-CCYY.
008900 2200-EXIT.
009000     EXIT.
009100
009200 2300-CHECK-LEAP-YEAR.
009300*    A YEAR EVENLY DIVISIBLE BY 4 IS TREATED AS A LEAP YEAR - THIS
009400*    SHOP'S CALENDAR TABLES HAVE NEVER NEEDED THE CENTURY EXCEPTION.
009500     MOVE "N"                     TO WS-DT-IS-LEAP-YEAR.
009600     DIVIDE WS-DT-LEAP-CCYY BY 4 GIVING WS-DT-LEAP-QUOTIENT
009700         REMAINDER WS-DT-LEAP-REMAINDER.
009800     IF  WS-DT-LEAP-REMAINDER = 0
009900         MOVE "Y"                 TO WS-DT-IS-LEAP-YEAR.
010000 2300-EXIT.
010100     EXIT.
