000100*----------------------------------------------------------------
000200*    FDPLOG.CBL
000300*    FD AND RECORD LAYOUT FOR THE POINT TRANSACTION LOG.
000400*    APPEND-ONLY HISTORY OF EVERY APPROVAL/CANCEL POSTED.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    FD  PLOG-FILE
001000        LABEL RECORDS ARE STANDARD.
001100
001200    01  PLOG-RECORD.
001300        05  PLOG-ID                     PIC 9(10).
001400        05  PLOG-MEMBER-ID              PIC 9(10).
001500        05  PLOG-TYPE                   PIC X(02).
001600        05  PLOG-AMOUNT                 PIC S9(11) COMP-3.
001700        05  PLOG-ORDER-NO               PIC X(20).
001800        05  PLOG-LOG-DATE               PIC 9(08).
001900        05  PLOG-CREATED-DATE           PIC 9(08).
002000        05  FILLER                      PIC X(16).
