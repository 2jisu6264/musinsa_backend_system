000100*----------------------------------------------------------------
000200*    SLWALL.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT WALLET LEDGER (WALLFILE).
000400*    LOADED TO A TABLE AT START OF RUN, REWRITTEN AT END OF RUN.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    SELECT WALL-FILE
001000        ASSIGN TO WALLFILE
001100        ORGANIZATION IS SEQUENTIAL
001200        FILE STATUS IS WS-WALL-FS.
