000100*----------------------------------------------------------------
000200*    SLPLOG.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT TRANSACTION LOG (PLOGFILE).
000400*    APPEND-ONLY HISTORY, OUTPUT ONLY.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    SELECT PLOG-FILE
001000        ASSIGN TO PLOGFILE
001100        ORGANIZATION IS SEQUENTIAL
001200        FILE STATUS IS WS-PLOG-FS.
