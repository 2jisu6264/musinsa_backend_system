000100*----------------------------------------------------------------
000200*    PLPRINT.CBL
000300*    PRINTS THE RESULT REPORT - PAGE HEADINGS, ONE DETAIL LINE PER
000400*    TRANSACTION, AND THE CLOSING CONTROL-TOTALS BLOCK.  SAME
000500*    TITLE/HEADING/PAGE-FULL IDIOM AS THE SHOP'S OTHER REPORTS.
000600*----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000900*----------------------------------------------------------------
001000 4100-PRINT-HEADINGS.
001100*    CALLED ONCE AT RUN START (FROM 0100-INITIALIZE-RUN) AND AGAIN
001200*    ANY TIME 4200/4300 BELOW FIND W-PRINTED-LINES HAS HIT THE
001300*    PAGE-FULL LIMIT (WSPRINT.CBL) - ALWAYS STARTS A FRESH PAGE
001400*    AND RESETS THE LINE COUNT TO ZERO.
001500     ADD 1                        TO W-PAGE-NUMBER.
001600     MOVE WS-RUN-DATE             TO D-TITLE-RUN-DATE.
001700     MOVE W-PAGE-NUMBER           TO D-TITLE-PAGE-NO.
001800     WRITE RPT-RECORD             FROM TITLE
001900         AFTER ADVANCING PAGE.
002000     WRITE RPT-RECORD             FROM HEADING-1
002100         AFTER ADVANCING 2 LINES.
002200     WRITE RPT-RECORD             FROM HEADING-2
002300         AFTER ADVANCING 1 LINE.
002400     MOVE ZEROS                   TO W-PRINTED-LINES.
002500 4100-EXIT.
002600     EXIT.
002700*
002800 4200-PRINT-DETAIL-LINE.
002900*    ONE LINE PER TRANSACTION READ - RESULT CODE AND MESSAGE COME
003000*    FROM PLRESCOD.CBL, ORDER-NO IS BLANK UNLESS A UA/UC POSTED.
003100*    MEMBER-ID/TXN-TYPE/AMOUNT ARE MOVED STRAIGHT OFF THE INPUT
003200*    TRANSACTION RECORD (FDTRAN.CBL) - THE REPORT SHOWS WHAT CAME
003300*    IN, NOT A REFORMATTED COPY OF WHAT WAS POSTED, SO A REJECTED
003400*    TRANSACTION PRINTS THE SAME AS AN ACCEPTED ONE EXCEPT FOR THE
003500*    MESSAGE COLUMN.
003600     IF  PAGE-FULL
003700         PERFORM 4100-PRINT-HEADINGS THRU 4100-EXIT.
003800     MOVE TRAN-MEMBER-ID          TO RPT-D-MEMBER-ID.
003900     MOVE TRAN-TYPE               TO RPT-D-TXN-TYPE.
004000     MOVE TRAN-AMOUNT             TO RPT-D-AMOUNT.
004100     WRITE RPT-RECORD             FROM DETAIL-LINE
004200         AFTER ADVANCING 1 LINE.
004300     ADD 1                        TO W-PRINTED-LINES.
004400 4200-EXIT.
004500     EXIT.
004600*
004700 4300-PRINT-CONTROL-TOTALS.
004800*    FINAL CONTROL TOTALS - RECORD COUNTS FOLLOWED BY THE POINT
004900*    ACTIVITY TOTALS AND THE ENDING SUM OF ALL MEMBER BALANCES.
005000*    ALL SEVEN FIGURES COME OUT OF THE WS-CONTROL-TOTALS GROUP
005100*    (WSWORK.CBL), WHICH IS ACCUMULATED ONE TRANSACTION AT A TIME
005200*    BY 0200-PROCESS-TRANSACTIONS AND ITS TRANSACTION PARAGRAPHS -
005300*    NOTHING IS RE-SUMMED HERE, THIS PARAGRAPH ONLY FORMATS AND
005400*    PRINTS WHAT IS ALREADY IN WORKING-STORAGE.
005500     IF  PAGE-FULL
005600         PERFORM 4100-PRINT-HEADINGS THRU 4100-EXIT.
005700     WRITE RPT-RECORD             FROM HEADING-2
005800         AFTER ADVANCING 2 LINES.
005900*
006000*    RECORD COUNTS - READ MUST EQUAL ACCEPTED PLUS REJECTED, WHICH
006100*    IS THE FIRST THING AN OPERATOR CHECKS WHEN BALANCING THE RUN.
006200     MOVE "TRANSACTIONS READ"     TO D-CT-LABEL.
006300     MOVE WS-RECORDS-READ         TO D-CT-VALUE.
006400     WRITE RPT-RECORD             FROM CONTROL-TOTALS
006500         AFTER ADVANCING 2 LINES.
006600*
006700     MOVE "TRANSACTIONS ACCEPTED" TO D-CT-LABEL.
006800     MOVE WS-RECORDS-ACCEPTED     TO D-CT-VALUE.
006900     WRITE RPT-RECORD             FROM CONTROL-TOTALS
007000         AFTER ADVANCING 1 LINE.
007100*
007200     MOVE "TRANSACTIONS REJECTED" TO D-CT-LABEL.
007300     MOVE WS-RECORDS-REJECTED     TO D-CT-VALUE.
007400     WRITE RPT-RECORD             FROM CONTROL-TOTALS
007500         AFTER ADVANCING 1 LINE.
007600*
007700*    POINT ACTIVITY TOTALS - ONE LINE PER TRANSACTION TYPE, SAVED
007800*    AND USED ON TOP, THE TWO CANCEL TYPES UNDERNEATH THEM.
007900     MOVE "TOTAL SAVED"           TO D-CT-LABEL.
008000     MOVE WS-TOTAL-SAVED          TO D-CT-VALUE.
008100     WRITE RPT-RECORD             FROM CONTROL-TOTALS
008200         AFTER ADVANCING 2 LINES.
008300*
008400     MOVE "TOTAL SAVING CANCELLED" TO D-CT-LABEL.
008500     MOVE WS-TOTAL-SAVE-CANCELLED TO D-CT-VALUE.
008600     WRITE RPT-RECORD             FROM CONTROL-TOTALS
008700         AFTER ADVANCING 1 LINE.
008800*
008900     MOVE "TOTAL USED"            TO D-CT-LABEL.
009000     MOVE WS-TOTAL-USED           TO D-CT-VALUE.
009100     WRITE RPT-RECORD             FROM CONTROL-TOTALS
009200         AFTER ADVANCING 1 LINE.
009300*
009400     MOVE "TOTAL USE CANCELLED"   TO D-CT-LABEL.
009500     MOVE WS-TOTAL-USE-CANCELLED  TO D-CT-VALUE.
009600     WRITE RPT-RECORD             FROM CONTROL-TOTALS
009700         AFTER ADVANCING 1 LINE.
009800*
009900*    LAST LINE ON THE REPORT - THE SUM OF EVERY MEMBER'S ENDING
010000*    POINT-BALANCE AS IT STANDS IN THE MEMBER TABLE AT CLOSE, A
010100*    CROSS-FOOT AGAINST THE SAVED/USED TOTALS ABOVE.
010200     MOVE "ENDING MEMBER BALANCE TOTAL" TO D-CT-LABEL.
010300     MOVE WS-ENDING-BALANCE-TOTAL TO D-CT-VALUE.
010400     WRITE RPT-RECORD             FROM CONTROL-TOTALS
010500         AFTER ADVANCING 2 LINES.
010600 4300-EXIT.
010700     EXIT.
