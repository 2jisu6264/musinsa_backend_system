000100*----------------------------------------------------------------
000200*    WSPLOG.CBL
000300*    IN-RUN COPY OF EVERY POINT LOG RECORD WRITTEN SO FAR THIS
000400*    RUN.  PLOGFILE ITSELF IS APPEND-ONLY AND WRITE-ONLY, SO A
000500*    USE-CANCEL'S LOOKUP OF ITS ORIGINAL USE-APPROVAL LOG (R19)
000600*    AND THE CUMULATIVE-CANCEL SUM (R21) ARE BOTH ANSWERED FROM
000700*    THIS TABLE RATHER THAN BY RE-READING THE OUTPUT FILE.
000800*----------------------------------------------------------------
000900*    MAINTENANCE HISTORY
001000*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001100*----------------------------------------------------------------
001200    01  PLOG-TABLE-AREA.
001300        05  PLOG-TABLE-COUNT            PIC 9(05) COMP.
001400        05  FILLER                      PIC X(01).
001500        05  PLOG-ENTRY OCCURS 6000 TIMES.
001700            10  PLOG-T-ID               PIC 9(10).
001800            10  PLOG-T-MEMBER-ID        PIC 9(10).
001900            10  PLOG-T-TYPE             PIC X(02).
002000            10  PLOG-T-AMOUNT           PIC S9(11) COMP-3.
002100            10  PLOG-T-ORDER-NO         PIC X(20).
002200            10  PLOG-T-LOG-DATE         PIC 9(08).
002300            10  PLOG-T-CREATED-DATE     PIC 9(08).
002400            10  FILLER                  PIC X(16).
002500
002600    77  WS-PLOG-SEARCH-FOUND-SW         PIC X(01).
002700        88  PLOG-SEARCH-FOUND               VALUE "Y".
002800    77  WS-FOUND-PLOG-IDX                PIC 9(05) COMP.
002900    77  WS-CUMULATIVE-CANCEL-AMT         PIC S9(11) COMP-3.
