000100*----------------------------------------------------------------
000200*    WSRESCOD.CBL
000300*    THE PROCESSCODE RESULT-CODE TABLE - ONE FILLER LINE PER CODE,
000400*    REDEFINED AS AN OCCURS TABLE AND SEARCHED BY PLRESCOD.CBL.
000500*    ADD A NEW CODE HERE AND BUMP PROC-CODE-TABLE-SIZE - DO NOT
000600*    RENUMBER THE EXISTING LINES, OTHER SHOPS' JCL GREPS THEM.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001000*    2016-02-09  MAO  CR-5501        ADDED MP004/MP005 FOR THE
001100*    2016-02-09  MAO  CR-5501        POINT-SAVING EXPIRY WINDOW
001200*    2018-09-27  MAO  CR-6094        ADDED MP013 FOR USE-CANCEL
001300*----------------------------------------------------------------
001400    01  WS-PROC-CODE-VALUES.
001500        05  FILLER                      PIC X(46) VALUE
001600            "MP000SPROCESSED NORMALLY                      ".
001700        05  FILLER                      PIC X(46) VALUE
001800            "MP001FINVALID TRANSACTION TYPE CODE           ".
001900        05  FILLER                      PIC X(46) VALUE
002000            "MP002FSAVING AMOUNT BELOW MINIMUM ALLOWED     ".
002100        05  FILLER                      PIC X(46) VALUE
002200            "MP003FSAVING OR BALANCE LIMIT EXCEEDED        ".
002300        05  FILLER                      PIC X(46) VALUE
002400            "MP004FEXPIRY DATE MUST BE AT LEAST 1 DAY AHEAD".
002500        05  FILLER                      PIC X(46) VALUE
002600            "MP005FEXPIRY DATE MUST BE UNDER 5 YEARS AHEAD ".
002700        05  FILLER                      PIC X(46) VALUE
002800            "MP006FNO MATCHING TRANSACTION/WALLET FOUND    ".
002900        05  FILLER                      PIC X(46) VALUE
003000            "MP008FWALLET ALREADY USED, CANCEL NOT ALLOWED ".
003100        05  FILLER                      PIC X(46) VALUE
003200            "MP009FWALLET CANCELLED OR EXPIRED             ".
003300        05  FILLER                      PIC X(46) VALUE
003400            "MP010FINSUFFICIENT BALANCE                    ".
003500        05  FILLER                      PIC X(46) VALUE
003600            "MP013FCANCEL EXCEEDS APPROVED USE AMOUNT      ".
003700        05  FILLER                      PIC X(46) VALUE
003800            "MP999FUNKNOWN ERROR                           ".
003900        05  FILLER                      PIC X(46) VALUE
004000            "HB001FMEMBER NOT FOUND                        ".
004100    01  PROC-CODE-TABLE REDEFINES WS-PROC-CODE-VALUES.
004200        05  PROC-CODE-ENTRY OCCURS 13 TIMES.
004300            10  PROC-CODE-KEY           PIC X(05).
004400            10  PROC-CODE-FLAG          PIC X(01).
004500                88  PROC-CODE-IS-SUCCESS     VALUE "S".
004600            10  PROC-CODE-MESSAGE       PIC X(40).
004700    77  WS-PROC-CODE-TABLE-SIZE         PIC 9(02) COMP VALUE 13.
004800    77  WS-PROC-CODE-IDX                PIC 9(02) COMP.
004900    77  WS-PROC-CODE-FOUND-SW           PIC X(01).
004950    77  WS-PROC-CODE-FLAG-OUT           PIC X(01).
004960        88  WS-PROC-CODE-IS-SUCCESS-OUT      VALUE "S".
