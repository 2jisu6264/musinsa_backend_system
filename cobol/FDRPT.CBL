000100*----------------------------------------------------------------
000200*    FDRPT.CBL
000300*    FD FOR THE RESULT REPORT PRINT FILE.  132-COLUMN PRINT LINE,
000400*    DETAIL LINE AND CONTROL TOTALS ARE MOVED IN FROM PLPRINT.CBL.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    FD  RPT-FILE
001000        LABEL RECORDS ARE OMITTED.
001100
001200    01  RPT-RECORD                      PIC X(132).
