000100*----------------------------------------------------------------
000200*    SLMEMB.CBL
000300*    FILE-CONTROL ENTRY FOR THE MEMBER BALANCE MASTER (MEMBFILE).
000400*    LOADED TO A TABLE AT START OF RUN, REWRITTEN AT END OF RUN.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    SELECT MEMB-FILE
001000        ASSIGN TO MEMBFILE
001100        ORGANIZATION IS SEQUENTIAL
001200        FILE STATUS IS WS-MEMB-FS.
