000100*----------------------------------------------------------------
000200*    WSWORK.CBL
000300*    RUN-CONTROL AND SCRATCH WORKING-STORAGE SHARED ACROSS THE
000400*    TRANSACTION-DISPATCH PARAGRAPHS - END-OF-FILE SWITCH, THE
000500*    CURRENT RULE RESULT CODE, TABLE-SEARCH SUBSCRIPTS AND THE
000600*    BUBBLE-SORT WORK FIELDS USED BY PLWALLET.CBL.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001000*    2016-02-09  MAO  CR-5501        SORT WORK FIELDS ADDED FOR THE
001100*    2016-02-09  MAO  CR-5501        USE-APPROVAL / USE-CANCEL WORK
001200*    2020-03-11  JKT  CR-6410        WS-NEXT-WALLET-ID ADDED - WALLET
001300*    2020-03-11  JKT  CR-6410        ID WAS BEING MINTED OFF THE LOG
001400*    2020-03-11  JKT  CR-6410        SEQUENCE, WHICH COULD DUPLICATE
001500*    2020-03-11  JKT  CR-6410        ACROSS TWO NEW WALLETS IN ONE RUN
001600*----------------------------------------------------------------
001700 77  WS-END-OF-FILE                 PIC X(01).
001800     88  END-OF-FILE                     VALUE "Y".
001900
002000 77  WS-RUN-DATE                     PIC 9(08).
002100
002200 77  WS-RULE-RESULT-CODE             PIC X(05).
002300
002400 77  WS-FOUND-MEMBER-IDX             PIC 9(05) COMP.
002500 77  WS-FOUND-WALLET-IDX             PIC 9(05) COMP.
002600 77  WS-CHECK-AMOUNT                 PIC S9(11) COMP-3.
002700 77  WS-REMAINING-AMOUNT             PIC S9(11) COMP-3.
002800 77  WS-TAKE-AMOUNT                  PIC S9(11) COMP-3.
002900
003000 77  WS-SORT-PASS-IDX                PIC 9(05) COMP.
003100 77  WS-SORT-PASS-NEXT               PIC 9(05) COMP.
003200 77  WS-SORT-IDX-A                   PIC 9(05) COMP.
003300 77  WS-SORT-IDX-B                   PIC 9(05) COMP.
003400 77  WS-SORT-SWAP-SW                 PIC X(01).
003500
003600 77  WS-RESOLVED-EXPIRE-DATE         PIC 9(08).
003700
003800 77  WS-NEXT-LOG-ID                  PIC 9(10) COMP.
003900 77  WS-NEXT-WALLET-ID               PIC 9(10) COMP.
004000 77  WS-USE-SEQUENCE-NO              PIC 9(12) COMP.
004100 01  WS-NEW-ORDER-NO.
004200     05  WS-ORDER-LOG-DATE           PIC 9(08).
004300     05  WS-ORDER-SEQUENCE           PIC 9(12).
004400
004500 77  WS-TRAN-FS                      PIC X(02).
004600 77  WS-MEMB-FS                      PIC X(02).
004700 77  WS-WALL-FS                      PIC X(02).
004800 77  WS-POLI-FS                      PIC X(02).
004900 77  WS-PLOG-FS                      PIC X(02).
005000 77  WS-RPT-FS                       PIC X(02).
005100
005200 77  WS-LOG-TYPE                     PIC X(02).
005300 77  WS-LOG-AMOUNT                   PIC S9(11) COMP-3.
005400 77  WS-LOG-ORDER-NO                 PIC X(20).
005500
005600 01  WS-CONTROL-TOTALS.
005700     05  WS-RECORDS-READ             PIC 9(07) COMP-3.
005800     05  WS-RECORDS-ACCEPTED         PIC 9(07) COMP-3.
005900     05  WS-RECORDS-REJECTED         PIC 9(07) COMP-3.
006000     05  WS-TOTAL-SAVED              PIC S9(11) COMP-3.
006100     05  WS-TOTAL-SAVE-CANCELLED     PIC S9(11) COMP-3.
006200     05  WS-TOTAL-USED                PIC S9(11) COMP-3.
006300     05  WS-TOTAL-USE-CANCELLED      PIC S9(11) COMP-3.
006400     05  WS-ENDING-BALANCE-TOTAL     PIC S9(13) COMP-3.
006500     05  FILLER                      PIC X(08).
