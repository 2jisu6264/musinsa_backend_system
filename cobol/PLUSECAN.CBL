000100*----------------------------------------------------------------
000200*    PLUSECAN.CBL
000300*    USE-CANCEL (UC) TRANSACTION PARAGRAPH - REVERSES A POINT-USE
000400*    ENTRY, R19-R24.  LOOKS UP THE ORIGINAL UA LOG, CHECKS THE
000500*    CUMULATIVE-CANCEL SUM, THEN WALKS THE MEMBER'S RESTORABLE
000600*    WALLETS LIFO (PLWALLET.CBL 1330), RE-ISSUING EXPIRED ONES.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001000*    2020-03-11  JKT  CR-6410        1832 NOW MINTS THE NEW 'RS'
001100*    2020-03-11  JKT  CR-6410        WALLET ID FROM WS-NEXT-WALLET-ID,
001200*    2020-03-11  JKT  CR-6410        NOT THE POINT-LOG SEQUENCE
001300*----------------------------------------------------------------
001400 1800-USE-CANCEL-TRANSACTION.
001500*    R19-R24 - USE CANCEL.  THE TRANSACTION NAMES AN ORDER NUMBER
001600*    RATHER THAN A WALLET - THE ORIGINAL UA LOG ROW FOR THAT ORDER
001700*    HAS TO BE FOUND AND RE-CHECKED BEFORE ANY WALLET IS TOUCHED,
001800*    SINCE A PARTIAL OR DOUBLE CANCEL OF THE SAME ORDER IS WHAT
001900*    R20/R21 EXIST TO CATCH.
002000     PERFORM 1010-FIND-MEMBER-ENTRY THRU 1010-EXIT.
002100     IF  WS-RULE-RESULT-CODE NOT = "MP000" AND NOT = SPACES
002200         GO TO 1800-EXIT.
002300     MOVE "MP000"                 TO WS-RULE-RESULT-CODE.
002400     MOVE TRAN-AMOUNT             TO WS-CHECK-AMOUNT.
002500*
002600*    R19 - THE ORDER NUMBER MUST MATCH A UA LOG ROW WRITTEN
002700*    EARLIER IN THIS SAME RUN (PLOG-TABLE-AREA, WSPLOG.CBL) - A
002800*    CANCEL AGAINST AN UNKNOWN ORDER NUMBER IS AN MP006 LOOKUP MISS.
002900     PERFORM 1810-FIND-ORIGINAL-USE-LOG THRU 1810-EXIT.
003000     IF  WS-RULE-RESULT-CODE NOT = "MP000"
003100         GO TO 1800-EXIT.
003200*
003300*    R20/R21 - THE CANCEL AMOUNT, ADDED TO WHATEVER WAS ALREADY
003400*    CANCELLED AGAINST THIS SAME ORDER, MUST NOT EXCEED THE
003500*    ORIGINAL USE-APPROVAL AMOUNT.
003600     PERFORM 1820-CHECK-CANCEL-AMOUNT THRU 1820-EXIT.
003700     IF  WS-RULE-RESULT-CODE NOT = "MP000"
003800         GO TO 1800-EXIT.
003900*
004000*    CHECKS CLEAR - ORDER THE MEMBER'S RESTORABLE WALLETS (SHARED
004100*    PARAGRAPH IN PLWALLET.CBL, SAME TABLE-SORT IDIOM AS THE
004200*    USE-APPROVAL SIDE), RESTORE THE AMOUNT ACROSS THEM, THEN LOG
004300*    THE CANCEL AND CREDIT THE MEMBER BALANCE BACK.
004400     PERFORM 1330-SORT-CANCEL-WALLETS THRU 1330-EXIT.
004500     PERFORM 1830-RESTORE-WALLETS THRU 1830-EXIT.
004600     PERFORM 1850-POST-USE-CANCEL THRU 1850-EXIT.
004700 1800-EXIT.
004800     EXIT.
004900*
005000 1810-FIND-ORIGINAL-USE-LOG.
005100*    R19 - A UA LOG WITH THE GIVEN ORDER NUMBER MUST EXIST.
005200*    SCANS PLOG-TABLE-AREA, NOT PLOGFILE ITSELF - PLOGFILE IS
005300*    OUTPUT-ONLY SO THE ONLY WAY TO LOOK A PRIOR ENTRY BACK UP
005400*    WITHIN THE SAME RUN IS THE IN-MEMORY MIRROR TABLE THAT
005500*    5010-WRITE-LOG-ENTRY (PLPLOGIO.CBL) BUILDS ALONGSIDE IT.
005600     MOVE "N"                     TO WS-PLOG-SEARCH-FOUND-SW.
005700     MOVE ZEROS                   TO WS-FOUND-PLOG-IDX.
005800     PERFORM 1811-SEARCH-ONE-USE-LOG THRU 1811-EXIT
005900         VARYING WS-FOUND-PLOG-IDX FROM 1 BY 1
006000         UNTIL WS-FOUND-PLOG-IDX > PLOG-TABLE-COUNT
006100            OR PLOG-SEARCH-FOUND.
006200     IF  PLOG-SEARCH-FOUND
006300         MOVE "MP000"             TO WS-RULE-RESULT-CODE
006400     ELSE
006500         MOVE "MP006"             TO WS-RULE-RESULT-CODE
006600         MOVE ZEROS                TO WS-FOUND-PLOG-IDX.
006700 1810-EXIT.
006800     EXIT.
006900*
007000 1811-SEARCH-ONE-USE-LOG.
007100*    ORDER-NO ALONE IS NOT ENOUGH - THE TYPE MUST ALSO BE 'UA' SO
007200*    A PRIOR PARTIAL CANCEL ON THE SAME ORDER (TYPE 'UC') IS NEVER
007300*    MISTAKEN FOR THE ORIGINAL USE.
007400     IF  PLOG-T-ORDER-NO(WS-FOUND-PLOG-IDX) = TRAN-ORDER-NO
007500     AND PLOG-T-TYPE(WS-FOUND-PLOG-IDX) = "UA"
007600         MOVE "Y"                 TO WS-PLOG-SEARCH-FOUND-SW.
007700 1811-EXIT.
007800     EXIT.
007900*
008000 1820-CHECK-CANCEL-AMOUNT.
008100*    R20 - CANCEL AMOUNT MUST NOT EXCEED THE ORIGINAL UA AMOUNT.
008200*    R21 - PLUS THE SUM OF PRIOR CANCELS FOR THIS ORDER MUST NOT,
008300*    TOGETHER WITH THIS CANCEL, EXCEED THE ORIGINAL UA AMOUNT.
008400*    BOTH BREAKS REPORT MP013 - THE SAME "WOULD OVER-CANCEL THE
008500*    ORDER" CODE - SO THE REPORT LINE DOES NOT NEED TO DISTINGUISH
008600*    A SINGLE OVER-SIZED CANCEL FROM ONE THAT ONLY OVERSHOOTS ONCE
008700*    STACKED ON TOP OF EARLIER PARTIAL CANCELS.
008800     IF  WS-CHECK-AMOUNT > PLOG-T-AMOUNT(WS-FOUND-PLOG-IDX)
008900         MOVE "MP013"             TO WS-RULE-RESULT-CODE
009000         GO TO 1820-EXIT.
009100     PERFORM 1320-SUM-PRIOR-CANCELS THRU 1320-EXIT.
009200     IF  WS-CUMULATIVE-CANCEL-AMT + WS-CHECK-AMOUNT
009300             > PLOG-T-AMOUNT(WS-FOUND-PLOG-IDX)
009400         MOVE "MP013"             TO WS-RULE-RESULT-CODE
009500     ELSE
009600         MOVE "MP000"             TO WS-RULE-RESULT-CODE.
009700 1820-EXIT.
009800     EXIT.
009900*
010000 1830-RESTORE-WALLETS.
010100*    R22 - WALK THE RESTORABLE WALLETS EXPIRE-DATE DESCENDING,
010200*    RESTORING MIN(USED-AMOUNT, REMAINING CANCEL AMOUNT) TO EACH.
010300*    THIS IS THE MIRROR IMAGE OF 1620-CONSUME-WALLETS (PLUSEPT.CBL)
010400*    - WHERE USE-APPROVAL TAKES FIFO (EARLIEST-EXPIRING FIRST),
010500*    CANCEL GIVES BACK LIFO (LATEST-EXPIRING FIRST, PER THE SORT IN
010600*    PLWALLET.CBL 1330) SO THE WALLET MOST RECENTLY CONSUMED IS THE
010700*    FIRST ONE MADE WHOLE AGAIN.
010800     MOVE WS-CHECK-AMOUNT         TO WS-REMAINING-AMOUNT.
010900     PERFORM 1831-RESTORE-ONE-WALLET THRU 1831-EXIT
011000         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
011100         UNTIL WS-SORT-PASS-IDX > WS-ELIGIBLE-COUNT
011200            OR WS-REMAINING-AMOUNT = ZEROS.
011300 1830-EXIT.
011400     EXIT.
011500*
011600 1831-RESTORE-ONE-WALLET.
011700*    TAKE-AMOUNT IS CAPPED AT WHATEVER CANCEL AMOUNT IS STILL
011800*    OUTSTANDING SO THE LAST WALLET TOUCHED NEVER GIVES BACK MORE
011900*    THAN THE TRANSACTION ACTUALLY CANCELLED.
012000     MOVE WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-IDX) TO WS-FOUND-WALLET-IDX.
012100     MOVE WALL-T-USED-AMOUNT(WS-FOUND-WALLET-IDX) TO WS-TAKE-AMOUNT.
012200     IF  WS-TAKE-AMOUNT > WS-REMAINING-AMOUNT
012300         MOVE WS-REMAINING-AMOUNT TO WS-TAKE-AMOUNT.
012400*
012500*    R23 - A NORMAL ('00') WALLET SIMPLY GETS ITS USED-AMOUNT
012600*    REDUCED IN PLACE.  AN EXPIRED ('02') WALLET CANNOT BE RESTORED
012700*    IN PLACE - THE POINTS IT HELD ARE NO LONGER GOOD, SO 1832
012800*    BELOW RE-SAVES THEM INTO A BRAND NEW 'RS' WALLET INSTEAD.
012900     IF  WALL-T-STATUS(WS-FOUND-WALLET-IDX) = "02"
013000         PERFORM 1832-REISSUE-EXPIRED-WALLET THRU 1832-EXIT
013100     ELSE
013200         SUBTRACT WS-TAKE-AMOUNT
013300             FROM WALL-T-USED-AMOUNT(WS-FOUND-WALLET-IDX).
013400     SUBTRACT WS-TAKE-AMOUNT FROM WS-REMAINING-AMOUNT.
013500 1831-EXIT.
013600     EXIT.
013700*
013800 1832-REISSUE-EXPIRED-WALLET.
013900*    R23 - THE TARGET WALLET WAS EXPIRED, SO A NEW 'RS' WALLET IS
014000*    CREATED INSTEAD OF TOUCHING THE EXPIRED ONE, DATED ONE YEAR
014100*    FORWARD OF THE PROCESSING (RUN) DATE.
014200     MOVE WS-RUN-DATE             TO WS-DT-INPUT-DATE.
014300     MOVE 1                       TO WS-DT-YEARS-TO-ADD.
014400     PERFORM 2100-ADD-YEARS-TO-DATE THRU 2100-EXIT.
014500*
014600*    CR-6410 - THE NEW WALLET'S KEY COMES FROM WS-NEXT-WALLET-ID
014700*    (WSWORK.CBL), THE DEDICATED WALLET-ID COUNTER, NOT FROM
014800*    WS-NEXT-LOG-ID.  1831 ABOVE CAN LOOP MULTIPLE TIMES IN ONE
014900*    CANCEL IF THE RESTORE SPANS SEVERAL EXPIRED WALLETS, AND
015000*    5010-WRITE-LOG-ENTRY ONLY ADVANCES THE LOG-ID ONCE PER
015100*    TRANSACTION (AT 1850 BELOW) - REUSING IT HERE WOULD STAMP
015200*    EVERY 'RS' WALLET CREATED IN THE SAME CANCEL WITH THE SAME
015300*    WALLET-ID, AND COULD ALSO COLLIDE WITH A WALLET AN EARLIER
015400*    SAVING-APPROVAL IN THIS RUN HAPPENED TO KEY OFF THE SAME LOG-ID.
015500     ADD 1 TO WALL-TABLE-COUNT.
015600     ADD 1 TO WS-NEXT-WALLET-ID.
015700     MOVE WS-NEXT-WALLET-ID       TO WALL-T-ID(WALL-TABLE-COUNT).
015800     MOVE TRAN-MEMBER-ID          TO WALL-T-MEMBER-ID(WALL-TABLE-COUNT).
015900     MOVE WS-TAKE-AMOUNT          TO WALL-T-ISSUED-AMOUNT(WALL-TABLE-COUNT).
016000     MOVE ZEROS                   TO WALL-T-USED-AMOUNT(WALL-TABLE-COUNT).
016100     MOVE "00"                    TO WALL-T-STATUS(WALL-TABLE-COUNT).
016200     MOVE "RS"                    TO WALL-T-SOURCE-TYPE(WALL-TABLE-COUNT).
016300     MOVE WS-DT-OUTPUT-DATE       TO WALL-T-EXPIRE-DATE(WALL-TABLE-COUNT).
016400     MOVE WS-RUN-DATE             TO WALL-T-CREATED-DATE(WALL-TABLE-COUNT).
016500 1832-EXIT.
016600     EXIT.
016700*
016800 1850-POST-USE-CANCEL.
016900*    R24 - APPEND A UC LOG CARRYING THE ORDER NUMBER; ADD THE
017000*    CANCEL AMOUNT BACK TO THE MEMBER BALANCE.  THE ORDER NUMBER
017100*    ON A UC ROW IS THE SAME ORDER NUMBER THE ORIGINAL UA CARRIED -
017200*    THAT IS WHAT LETS A LATER, FURTHER CANCEL ON THE SAME ORDER
017300*    FIND THIS ROW VIA 1320-SUM-PRIOR-CANCELS (PLWALLET.CBL).
017400     MOVE "UC"                    TO WS-LOG-TYPE.
017500     MOVE WS-CHECK-AMOUNT         TO WS-LOG-AMOUNT.
017600     MOVE TRAN-ORDER-NO           TO WS-LOG-ORDER-NO.
017700     PERFORM 5010-WRITE-LOG-ENTRY THRU 5010-EXIT.
017800     ADD WS-CHECK-AMOUNT
017900         TO MEMB-T-POINT-BALANCE(WS-FOUND-MEMBER-IDX).
018000 1850-EXIT.
018100     EXIT.
