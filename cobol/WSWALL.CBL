000100*----------------------------------------------------------------
000200*    WSWALL.CBL
000300*    IN-MEMORY COPY OF THE POINT WALLET LEDGER.  WALLFILE IS
000400*    LOADED HERE AT THE START OF THE RUN (SORTED BY WALL-ID); NEW
000500*    WALLETS ARE APPENDED TO THE TABLE DURING THE RUN AND THE
000600*    WHOLE TABLE IS REWRITTEN BACK OUT AT END OF RUN.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001000*    2015-07-21  JKT  CR-5180        WALL-T-EXP-CCYY/MM/DD ADDED
001100*    2015-07-21  JKT  CR-5180        SO RE-SAVE EXPIRY COULD BE
001200*    2015-07-21  JKT  CR-5180        BUILT WITHOUT A RE-UNSTRING
001300*----------------------------------------------------------------
001400    01  WALL-TABLE-AREA.
001500        05  WALL-TABLE-COUNT            PIC 9(05) COMP.
001600        05  FILLER                      PIC X(01).
001700        05  WALL-ENTRY OCCURS 4000 TIMES.
001900            10  WALL-T-ID               PIC 9(10).
002000            10  WALL-T-MEMBER-ID        PIC 9(10).
002100            10  WALL-T-ISSUED-AMOUNT    PIC S9(11) COMP-3.
002200            10  WALL-T-USED-AMOUNT      PIC S9(11) COMP-3.
002300            10  WALL-T-STATUS           PIC X(02).
002400            10  WALL-T-SOURCE-TYPE      PIC X(02).
002500            10  WALL-T-EXPIRE-DATE      PIC 9(08).
002600            10  FILLER REDEFINES WALL-T-EXPIRE-DATE.
002700                15  WALL-T-EXP-CCYY     PIC 9(04).
002800                15  WALL-T-EXP-MM       PIC 9(02).
002900                15  WALL-T-EXP-DD       PIC 9(02).
003000            10  WALL-T-CREATED-DATE     PIC 9(08).
003100            10  FILLER                  PIC X(28).
003200
003300    77  WS-WALL-SEARCH-FOUND-SW         PIC X(01).
003400        88  WALL-SEARCH-FOUND               VALUE "Y".
003500
003600    77  WS-ELIGIBLE-COUNT                PIC 9(05) COMP.
003700    01  WS-ELIGIBLE-WALLET-LIST.
003750        05  FILLER                      PIC X(01).
003800        05  WS-ELIGIBLE-ENTRY OCCURS 4000 TIMES.
004000            10  WS-ELIGIBLE-WALL-IDX    PIC 9(05) COMP.
004050            10  WS-ELIGIBLE-TAKEN-AMT   PIC S9(11) COMP-3.
