000100*----------------------------------------------------------------
000200*    PLSAVING.CBL
000300*    SAVING-APPROVAL (SA) AND SAVING-CANCEL (SC) TRANSACTION
000400*    PARAGRAPHS - POSTS/REVERSES A MEMBER SAVING ENTRY, R1-R12.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*    2016-02-09  MAO  CR-5501        EXPIRY-WINDOW CHECK WIRED IN FOR
000900*    2016-02-09  MAO  CR-5501        THE NEW POINT-SAVING FEATURE
001000*    2020-03-11  JKT  CR-6410        1150 NOW MINTS THE NEW WALLET ID
001100*    2020-03-11  JKT  CR-6410        FROM WS-NEXT-WALLET-ID, NOT THE
001200*    2020-03-11  JKT  CR-6410        POINT-LOG SEQUENCE COUNTER
001300*----------------------------------------------------------------
001400 1100-SAVING-APPROVAL-TRANSACTION.
001500*    R1/R4/R5/R3/R6/R7 - SAVING APPROVAL.  TRAN-AMOUNT IS ZONED
001600*    DISPLAY ON THE INPUT RECORD; WS-CHECK-AMOUNT IS THE COMP-3
001700*    WORK COPY PASSED TO THE SHARED BALANCE-CAP ARITHMETIC.
001800*    RULES ARE CHECKED IN THE ORDER R4 (SAVING LIMITS), R5
001900*    (BALANCE CAP), R3/R6 (EXPIRY WINDOW) - THE FIRST ONE THAT
002000*    FAILS STOPS THE CHAIN AND LEAVES WS-RULE-RESULT-CODE SET TO
002100*    THE MP-CODE THAT PLRESCOD.CBL WILL LOOK UP FOR THE REPORT
002200*    LINE.  NOTHING IS POSTED TO THE BALANCE OR WALLET TABLE UNTIL
002300*    ALL FOUR CHECKS CLEAR.
002400     PERFORM 1010-FIND-MEMBER-ENTRY THRU 1010-EXIT.
002500*    R1 - MEMBER-ID ON THE TRANSACTION MUST BE ON FILE.  1010 SETS
002600*    MP006 AND LEAVES WS-FOUND-MEMBER-IDX AT ZERO WHEN NOT FOUND -
002700*    FALL THROUGH WITHOUT TOUCHING ANY OTHER RULE.
002800     IF  WS-RULE-RESULT-CODE NOT = "MP000" AND NOT = SPACES
002900         GO TO 1100-EXIT.
003000     MOVE "MP000"                 TO WS-RULE-RESULT-CODE.
003100     MOVE TRAN-AMOUNT             TO WS-CHECK-AMOUNT.
003200*
003300*    R4/R5 - SAVING MIN/MAX AND BALANCE CAP, BOTH AGAINST THE
003400*    POLICY TABLE LOADED FROM POLIFILE AT 0110-LOAD-POLICY-TABLE.
003500     PERFORM 1110-CHECK-SAVING-LIMITS THRU 1110-EXIT.
003600     IF  WS-RULE-RESULT-CODE NOT = "MP000"
003700         GO TO 1100-EXIT.
003800*
003900     PERFORM 1120-CHECK-BALANCE-CAP THRU 1120-EXIT.
004000     IF  WS-RULE-RESULT-CODE NOT = "MP000"
004100         GO TO 1100-EXIT.
004200*
004300*    R3/R6 - RESOLVE THE WALLET EXPIRY DATE (TRAN-EXPIRE-DATE IF
004400*    SUPPLIED, ELSE THE SHOP DEFAULT) THEN CONFIRM IT FALLS INSIDE
004500*    THE POSTING WINDOW (MP004/MP005) - SEE PLDATE.CBL 2010/2020.
004600     PERFORM 2010-RESOLVE-EXPIRE-DATE THRU 2010-EXIT.
004700     PERFORM 2020-CHECK-EXPIRE-WINDOW THRU 2020-EXIT.
004800     IF  WS-RULE-RESULT-CODE NOT = "MP000"
004900         GO TO 1100-EXIT.
005000*
005100*    ALL CHECKS PASSED - POST THE LOG, BALANCE, AND NEW WALLET.
005200     PERFORM 1150-POST-SAVING-APPROVAL THRU 1150-EXIT.
005300 1100-EXIT.
005400     EXIT.
005500*
005600 1110-CHECK-SAVING-LIMITS.
005700*    R4 - AMOUNT MUST FALL WITHIN THE SAVING MIN/MAX POLICY.
005800*    WS-POLICY-SAVING-MIN/-MAX ARE THE TWO POLI-VALUE ROWS LOADED
005900*    BY 0110-LOAD-POLICY-TABLE (POINT-LEDGER-POST.COB) - BELOW
006000*    MIN-AMOUNT IS MP002, ABOVE MAX-AMOUNT IS MP003.
006100     IF  WS-CHECK-AMOUNT < WS-POLICY-SAVING-MIN
006200         MOVE "MP002"             TO WS-RULE-RESULT-CODE
006300     ELSE
006400         IF  WS-CHECK-AMOUNT > WS-POLICY-SAVING-MAX
006500             MOVE "MP003"         TO WS-RULE-RESULT-CODE
006600         ELSE
006700             MOVE "MP000"         TO WS-RULE-RESULT-CODE.
006800 1110-EXIT.
006900     EXIT.
007000*
007100 1120-CHECK-BALANCE-CAP.
007200*    R5 - MEMBER BALANCE PLUS AMOUNT MUST NOT EXCEED THE BALANCE CAP.
007300*    SAME MP003 CODE AS THE SAVING-MAX BREAK ABOVE - BOTH ARE
007400*    "WOULD PUSH THE MEMBER OVER A CEILING" FAILURES AS FAR AS THE
007500*    REPORT LINE IS CONCERNED.
007600     IF  MEMB-T-POINT-BALANCE(WS-FOUND-MEMBER-IDX) + WS-CHECK-AMOUNT
007700             > WS-POLICY-BALANCE-MAX
007800         MOVE "MP003"             TO WS-RULE-RESULT-CODE
007900     ELSE
008000         MOVE "MP000"             TO WS-RULE-RESULT-CODE.
008100 1120-EXIT.
008200     EXIT.
008300*
008400 1150-POST-SAVING-APPROVAL.
008500*    R7 - APPEND AN SA LOG, ADD TO MEMBER BALANCE, CREATE A NEW
008600*    WALLET ENTRY SOURCED 'SA'.  THE LOG CARRIES NO ORDER NUMBER -
008700*    ORDER-NO ONLY EXISTS ON USE-APPROVAL/USE-CANCEL ROWS (R14).
008800     MOVE "SA"                    TO WS-LOG-TYPE.
008900     MOVE WS-CHECK-AMOUNT         TO WS-LOG-AMOUNT.
009000     MOVE SPACES                  TO WS-LOG-ORDER-NO.
009100     PERFORM 5010-WRITE-LOG-ENTRY THRU 5010-EXIT.
009200     ADD WS-CHECK-AMOUNT
009300         TO MEMB-T-POINT-BALANCE(WS-FOUND-MEMBER-IDX).
009400*
009500*    NEW WALLET ROW - ISSUED-AMOUNT IS THE FULL SAVING, USED-AMOUNT
009600*    STARTS AT ZERO, STATUS '00' NORMAL, SOURCE-TYPE 'SA'.  CR-6410 -
009700*    THE WALLET KEY COMES FROM WS-NEXT-WALLET-ID (WSWORK.CBL), A
009800*    COUNTER DEDICATED TO WALLET-IDS AND WATERMARKED FROM THE HIGHEST
009900*    KEY ON THE MASTER AT LOAD TIME (POINT-LEDGER-POST.COB 0131) -
010000*    IT NO LONGER BORROWS WS-NEXT-LOG-ID, WHICH IS A SEPARATE
010100*    SEQUENCE THAT RESETS TO ZERO EVERY RUN AND COULD DUPLICATE A
010200*    WALLET-ID ALREADY ON FILE.
010300     ADD 1 TO WALL-TABLE-COUNT.
010400     ADD 1 TO WS-NEXT-WALLET-ID.
010500     MOVE WS-NEXT-WALLET-ID       TO WALL-T-ID(WALL-TABLE-COUNT).
010600     MOVE TRAN-MEMBER-ID          TO WALL-T-MEMBER-ID(WALL-TABLE-COUNT).
010700     MOVE WS-CHECK-AMOUNT         TO WALL-T-ISSUED-AMOUNT(WALL-TABLE-COUNT).
010800     MOVE ZEROS                   TO WALL-T-USED-AMOUNT(WALL-TABLE-COUNT).
010900     MOVE "00"                    TO WALL-T-STATUS(WALL-TABLE-COUNT).
011000     MOVE "SA"                    TO WALL-T-SOURCE-TYPE(WALL-TABLE-COUNT).
011100     MOVE WS-RESOLVED-EXPIRE-DATE TO WALL-T-EXPIRE-DATE(WALL-TABLE-COUNT).
011200     MOVE TRAN-LOG-DATE           TO WALL-T-CREATED-DATE(WALL-TABLE-COUNT).
011300 1150-EXIT.
011400     EXIT.
011500*
011600 1200-SAVING-CANCEL-TRANSACTION.
011700*    R1/R8/R9/R10/R11(R2)/R12 - SAVING CANCEL.  UNLIKE SAVING
011800*    APPROVAL THIS TRANSACTION NAMES AN EXISTING WALLET (TRAN-
011900*    WALLET-ID) RATHER THAN CREATING ONE - IT HAS TO BE FOUND,
012000*    CONFIRMED UNTOUCHED AND NORMAL, THEN HAVE ITS WHOLE ISSUED
012100*    AMOUNT BACKED OUT OF THE MEMBER BALANCE.
012200     PERFORM 1010-FIND-MEMBER-ENTRY THRU 1010-EXIT.
012300     IF  WS-RULE-RESULT-CODE NOT = "MP000" AND NOT = SPACES
012400         GO TO 1200-EXIT.
012500     MOVE "MP000"                 TO WS-RULE-RESULT-CODE.
012600     MOVE TRAN-AMOUNT             TO WS-CHECK-AMOUNT.
012700*
012800*    R8 - LOCATE THE WALLET BY MEMBER-ID/WALLET-ID.
012900     PERFORM 1210-FIND-CANCEL-WALLET THRU 1210-EXIT.
013000     IF  WS-RULE-RESULT-CODE NOT = "MP000"
013100         GO TO 1200-EXIT.
013200*
013300*    R9/R10 - USED-AMOUNT MUST STILL BE ZERO AND STATUS MUST STILL
013400*    BE '00' NORMAL - A WALLET ALREADY TOUCHED BY A USE-APPROVAL OR
013500*    ALREADY CANCELLED CANNOT BE SAVING-CANCELLED.
013600     PERFORM 1220-CHECK-WALLET-CANCELABLE THRU 1220-EXIT.
013700     IF  WS-RULE-RESULT-CODE NOT = "MP000"
013800         GO TO 1200-EXIT.
013900*
014000*    R11/R2 - THE CANCEL AMOUNT REDUCES THE MEMBER BALANCE, SO THE
014100*    SAME LOWER-BOUND CHECK THAT GUARDS EVERY DEBIT (1020-CHECK-
014200*    BALANCE, SHARED WITH USE-APPROVAL) APPLIES HERE TOO.
014300     PERFORM 1020-CHECK-BALANCE THRU 1020-EXIT.
014400     IF  WS-RULE-RESULT-CODE NOT = "MP000"
014500         GO TO 1200-EXIT.
014600*
014700     PERFORM 1250-POST-SAVING-CANCEL THRU 1250-EXIT.
014800 1200-EXIT.
014900     EXIT.
015000*
015100 1210-FIND-CANCEL-WALLET.
015200*    R8 - THE MEMBER/WALLET-ID PAIR MUST EXIST, ELSE MP006.  SAME
015300*    MP006 "NOT ON FILE" CODE USED BY 1010-FIND-MEMBER-ENTRY - THE
015400*    REPORT LINE DOES NOT DISTINGUISH "NO SUCH MEMBER" FROM "NO
015500*    SUCH WALLET", BOTH ARE A LOOKUP MISS.
015600     MOVE "N"                     TO WS-WALL-SEARCH-FOUND-SW.
015700     MOVE ZEROS                   TO WS-FOUND-WALLET-IDX.
015800     PERFORM 1211-SEARCH-ONE-WALLET THRU 1211-EXIT
015900         VARYING WS-FOUND-WALLET-IDX FROM 1 BY 1
016000         UNTIL WS-FOUND-WALLET-IDX > WALL-TABLE-COUNT
016100            OR WALL-SEARCH-FOUND.
016200     IF  WALL-SEARCH-FOUND
016300         MOVE "MP000"             TO WS-RULE-RESULT-CODE
016400     ELSE
016500         MOVE "MP006"             TO WS-RULE-RESULT-CODE
016600         MOVE ZEROS                TO WS-FOUND-WALLET-IDX.
016700 1210-EXIT.
016800     EXIT.
016900*
017000 1211-SEARCH-ONE-WALLET.
017100*    STRAIGHT SEQUENTIAL SCAN OF THE IN-MEMORY WALLET TABLE - ONE
017200*    MEMBER RARELY HOLDS ENOUGH OPEN WALLETS TO JUSTIFY AN INDEX.
017300     IF  WALL-T-MEMBER-ID(WS-FOUND-WALLET-IDX) = TRAN-MEMBER-ID
017400     AND WALL-T-ID(WS-FOUND-WALLET-IDX) = TRAN-WALLET-ID
017500         MOVE "Y"                 TO WS-WALL-SEARCH-FOUND-SW.
017600 1211-EXIT.
017700     EXIT.
017800*
017900 1220-CHECK-WALLET-CANCELABLE.
018000*    R9 - USED-AMOUNT MUST BE ZERO.  R10 - STATUS MUST BE NORMAL.
018100*    CHECKED IN THAT ORDER SO A PARTLY-USED WALLET ALWAYS REPORTS
018200*    MP008 EVEN IF IT HAS ALSO SINCE EXPIRED OR BEEN CANCELLED.
018300     IF  WALL-T-USED-AMOUNT(WS-FOUND-WALLET-IDX) NOT = ZEROS
018400         MOVE "MP008"             TO WS-RULE-RESULT-CODE
018500     ELSE
018600         IF  WALL-T-STATUS(WS-FOUND-WALLET-IDX) NOT = "00"
018700             MOVE "MP009"         TO WS-RULE-RESULT-CODE
018800         ELSE
018900             MOVE "MP000"         TO WS-RULE-RESULT-CODE.
019000 1220-EXIT.
019100     EXIT.
019200*
019300 1250-POST-SAVING-CANCEL.
019400*    R12 - APPEND AN SC LOG, SUBTRACT FROM MEMBER BALANCE, CANCEL
019500*    THE WALLET.  NO NEW WALLET ROW IS CREATED AND NO OLD ONE IS
019600*    REMOVED FROM THE TABLE - THE ROW STAYS, STATUS FLIPS TO '01'
019700*    CANCELLED, SO IT IS STILL ON FILE FOR AUDIT BUT CANNOT BE
019800*    MATCHED BY 1210/1331 OR CONSUMED BY A LATER USE-APPROVAL.
019900     MOVE "SC"                    TO WS-LOG-TYPE.
020000     MOVE WS-CHECK-AMOUNT         TO WS-LOG-AMOUNT.
020100     MOVE SPACES                  TO WS-LOG-ORDER-NO.
020200     PERFORM 5010-WRITE-LOG-ENTRY THRU 5010-EXIT.
020300     SUBTRACT WS-CHECK-AMOUNT
020400         FROM MEMB-T-POINT-BALANCE(WS-FOUND-MEMBER-IDX).
020500     MOVE "01"  TO WALL-T-STATUS(WS-FOUND-WALLET-IDX).
020600 1250-EXIT.
020700     EXIT.
