000100*----------------------------------------------------------------
000200*    WSDATE.CBL
000300*    WORKING-STORAGE USED BY PLDATE.CBL - RESOLVES A WALLET'S
000400*    EXPIRY DATE AND WALKS A DATE FORWARD BY N DAYS OR N YEARS.
000500*    CARRIED FORWARD FROM THE OLD BILLS-SYSTEM DATE COPYBOOK.
000600*----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK (GDTV-...
000900*    2009-04-14  RHM  NEW-SALT-009   FIELDS RENAMED FOR POINT SVC)
001000*----------------------------------------------------------------
001100    77  WS-DT-INPUT-DATE                PIC 9(08).
001200    01  FILLER REDEFINES WS-DT-INPUT-DATE.
001300        05  WS-DT-INPUT-CCYY            PIC 9(04).
001400        05  WS-DT-INPUT-MM              PIC 9(02).
001500        05  WS-DT-INPUT-DD              PIC 9(02).
001600
001700    77  WS-DT-OUTPUT-DATE               PIC 9(08).
001800    01  FILLER REDEFINES WS-DT-OUTPUT-DATE.
001900        05  WS-DT-OUTPUT-CCYY           PIC 9(04).
002000        05  WS-DT-OUTPUT-MM             PIC 9(02).
002100        05  WS-DT-OUTPUT-DD             PIC 9(02).
002200
002300    77  WS-DT-YEARS-TO-ADD              PIC 9(02) COMP.
002400    77  WS-DT-DAYS-TO-ADD               PIC 9(03) COMP.
002500    77  WS-DT-WORK-MONTH-LEN            PIC 9(02) COMP.
002600    77  WS-DT-LEAP-QUOTIENT             PIC 9(04) COMP.
002700    77  WS-DT-LEAP-REMAINDER            PIC 9(03) COMP.
002720    77  WS-DT-LEAP-CCYY                 PIC 9(04).
002740    77  WS-DT-IS-LEAP-YEAR              PIC X(01).
002900        88  DT-IS-LEAP-YEAR                 VALUE "Y".
002960    77  WS-DT-MIN-EXPIRE-DATE           PIC 9(08).
002980    77  WS-DT-MAX-EXPIRE-DATE           PIC 9(08).
003000
003100    01  WS-DT-MONTH-LENGTH-VALUES.
003200        05  FILLER                      PIC 9(02) VALUE 31.
003300        05  FILLER                      PIC 9(02) VALUE 28.
003400        05  FILLER                      PIC 9(02) VALUE 31.
003500        05  FILLER                      PIC 9(02) VALUE 30.
003600        05  FILLER                      PIC 9(02) VALUE 31.
003700        05  FILLER                      PIC 9(02) VALUE 30.
003800        05  FILLER                      PIC 9(02) VALUE 31.
003900        05  FILLER                      PIC 9(02) VALUE 31.
004000        05  FILLER                      PIC 9(02) VALUE 30.
004100        05  FILLER                      PIC 9(02) VALUE 31.
004200        05  FILLER                      PIC 9(02) VALUE 30.
004300        05  FILLER                      PIC 9(02) VALUE 31.
004400    01  WS-DT-MONTH-LENGTH-TABLE REDEFINES WS-DT-MONTH-LENGTH-VALUES.
004500        05  WS-DT-MONTH-LEN             PIC 9(02) OCCURS 12 TIMES.
