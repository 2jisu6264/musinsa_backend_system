000100*----------------------------------------------------------------
000200*    PLWALLET.CBL
000300*    MEMBER/WALLET TABLE SEARCHES SHARED BY PLSAVING.CBL, PLUSEPT.CBL
000400*    AND PLUSECAN.CBL - MEMBER LOOKUP (R1), BALANCE CHECK (R2), THE
000500*    USABLE-WALLET ORDERING FOR USE-APPROVAL (R15) AND THE
000600*    CANCEL-WALLET ORDERING FOR USE-CANCEL (R22), PLUS THE PER-ORDER
000700*    CUMULATIVE-CANCEL SUM AGAINST THE IN-RUN LOG TABLE (R21).
000800*----------------------------------------------------------------
000900*    MAINTENANCE HISTORY
001000*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001100*    2016-02-09  MAO  CR-5501        1310/1320/1330 ADDED FOR THE
001200*    2016-02-09  MAO  CR-5501        USE-APPROVAL / USE-CANCEL WORK
001300*    2020-03-11  JKT  CR-6410        1331 WAS ONLY COLLECTING STATUS
001400*    2020-03-11  JKT  CR-6410        '00' WALLETS, SO AN EXPIRED ONE
001500*    2020-03-11  JKT  CR-6410        COULD NEVER REACH THE RE-SAVE
001600*    2020-03-11  JKT  CR-6410        LOGIC IN PLUSECAN.CBL - '02'
001700*    2020-03-11  JKT  CR-6410        WALLETS NOW COLLECTED TOO
001800*----------------------------------------------------------------
001900 1010-FIND-MEMBER-ENTRY.
002000*    R1 - MEMBER MUST EXIST IN MEMB-TABLE-AREA, ELSE HB001.  CALLED
002100*    FIRST BY EVERY TRANSACTION PARAGRAPH (PLSAVING.CBL/PLUSEPT.CBL/
002200*    PLUSECAN.CBL) BEFORE ANY TYPE-SPECIFIC RULE IS EVEN LOOKED AT -
002300*    HB001 IS THE ONE RESULT CODE THAT IS NOT AN "MP" BALANCE/POLICY
002400*    CODE, SINCE THE MEMBER RECORD ITSELF IS MISSING RATHER THAN ONE
002500*    OF ITS VALUES FAILING A CHECK.
002600     MOVE "N"                     TO WS-MEMB-SEARCH-FOUND-SW.
002700     MOVE ZEROS                   TO WS-FOUND-MEMBER-IDX.
002800     PERFORM 1011-SEARCH-ONE-MEMBER THRU 1011-EXIT
002900         VARYING WS-FOUND-MEMBER-IDX FROM 1 BY 1
003000         UNTIL WS-FOUND-MEMBER-IDX > MEMB-TABLE-COUNT
003100            OR MEMB-SEARCH-FOUND.
003200     IF  MEMB-SEARCH-FOUND
003300         NEXT SENTENCE
003400     ELSE
003500         MOVE "HB001"             TO WS-RULE-RESULT-CODE
003600         MOVE ZEROS                TO WS-FOUND-MEMBER-IDX.
003700 1010-EXIT.
003800     EXIT.
003900*
004000 1011-SEARCH-ONE-MEMBER.
004100*    STRAIGHT SEQUENTIAL SCAN OF MEMB-TABLE-AREA - THE MEMBER
004200*    MASTER IS LOADED ONCE AT 0120-LOAD-MEMBER-TABLE AND HELD FOR
004300*    THE WHOLE RUN, SO EVERY TRANSACTION PAYS THIS SCAN COST.
004400     IF  MEMB-T-ID(WS-FOUND-MEMBER-IDX) = TRAN-MEMBER-ID
004500         MOVE "Y"                 TO WS-MEMB-SEARCH-FOUND-SW.
004600 1011-EXIT.
004700     EXIT.
004800*
004900 1020-CHECK-BALANCE.
005000*    R2 - MEMBER BALANCE MUST COVER THE TRANSACTION AMOUNT.  SHARED
005100*    BY SAVING-CANCEL AND USE-APPROVAL - BOTH DEBIT THE BALANCE, SO
005200*    BOTH NEED THE SAME LOWER-BOUND GUARD AGAINST GOING NEGATIVE.
005300     IF  MEMB-T-POINT-BALANCE(WS-FOUND-MEMBER-IDX) >= WS-CHECK-AMOUNT
005400         MOVE "MP000"             TO WS-RULE-RESULT-CODE
005500     ELSE
005600         MOVE "MP010"             TO WS-RULE-RESULT-CODE.
005700 1020-EXIT.
005800     EXIT.
005900*
006000 1310-SORT-USABLE-WALLETS.
006100*    R15 - COLLECT THE MEMBER'S USABLE WALLETS (STATUS '00' AND
006200*    ISSUED-AMOUNT GREATER THAN USED-AMOUNT) THEN ORDER THEM WITH
006300*    SOURCE-TYPE 'MA' WALLETS FIRST, THEN EXPIRE-DATE ASCENDING.
006400*    'MA' (MANUAL ADJUSTMENT) WALLETS JUMP THE QUEUE AHEAD OF 'SA'
006500*    AND 'RS' WALLETS REGARDLESS OF EXPIRY, SINCE THEY REPRESENT A
006600*    CORRECTION THE SHOP WANTS CONSUMED BEFORE ANYTHING ELSE.
006700     MOVE ZEROS                   TO WS-ELIGIBLE-COUNT.
006800     PERFORM 1311-COLLECT-USABLE-WALLET THRU 1311-EXIT
006900         VARYING WS-FOUND-WALLET-IDX FROM 1 BY 1
007000         UNTIL WS-FOUND-WALLET-IDX > WALL-TABLE-COUNT.
007100     IF  WS-ELIGIBLE-COUNT > 1
007200         PERFORM 1312-BUBBLE-SORT-USABLE THRU 1312-EXIT
007300             WS-ELIGIBLE-COUNT - 1 TIMES.
007400 1310-EXIT.
007500     EXIT.
007600*
007700 1311-COLLECT-USABLE-WALLET.
007800*    A WALLET IS USABLE ONLY WHILE ISSUED-AMOUNT STILL EXCEEDS
007900*    USED-AMOUNT - ONCE FULLY CONSUMED (OR CANCELLED, STATUS NOT
008000*    '00') IT DROPS OUT OF THIS LIST ON ITS OWN WITHOUT A SEPARATE
008100*    "IS THIS WALLET DEPLETED" FLAG.
008200     IF  WALL-T-MEMBER-ID(WS-FOUND-WALLET-IDX) = TRAN-MEMBER-ID
008300     AND WALL-T-STATUS(WS-FOUND-WALLET-IDX) = "00"
008400     AND WALL-T-ISSUED-AMOUNT(WS-FOUND-WALLET-IDX)
008500             > WALL-T-USED-AMOUNT(WS-FOUND-WALLET-IDX)
008600         ADD 1 TO WS-ELIGIBLE-COUNT
008700         MOVE WS-FOUND-WALLET-IDX
008800             TO WS-ELIGIBLE-WALL-IDX(WS-ELIGIBLE-COUNT).
008900 1311-EXIT.
009000     EXIT.
009100*
009200 1312-BUBBLE-SORT-USABLE.
009300*    ONE PASS OF AN ADJACENT-SWAP SORT OVER THE ELIGIBLE LIST -
009400*    'MA' SOURCE AHEAD OF ANY OTHER SOURCE, ELSE EXPIRE-DATE
009500*    ASCENDING.  THE PERFORM ... TIMES ABOVE DRIVES ENOUGH PASSES
009600*    TO FULLY ORDER THE (SMALL) ELIGIBLE LIST.
009700     PERFORM 1313-COMPARE-SWAP-PAIR THRU 1313-EXIT
009800         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
009900         UNTIL WS-SORT-PASS-IDX >= WS-ELIGIBLE-COUNT.
010000 1312-EXIT.
010100     EXIT.
010200*
010300 1313-COMPARE-SWAP-PAIR.
010400*    COMPARES THE PAIR AT WS-SORT-PASS-IDX/-NEXT AND SWAPS THE
010500*    SUBSCRIPTS (NOT THE WALLET ROWS THEMSELVES) IN THE ELIGIBLE-
010600*    LIST ARRAY - THE WALLET TABLE ITSELF NEVER MOVES.
010700     MOVE WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-IDX)     TO WS-SORT-IDX-A.
010800     COMPUTE WS-SORT-PASS-NEXT = WS-SORT-PASS-IDX + 1.
010900     MOVE WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-NEXT)    TO WS-SORT-IDX-B.
011000     MOVE "N"                     TO WS-SORT-SWAP-SW.
011100*    'MA' AHEAD OF ANY NON-'MA' SOURCE WINS OUTRIGHT; TWO 'MA'
011200*    WALLETS OR TWO OF THE SAME OTHER SOURCE FALL THROUGH TO THE
011300*    EXPIRE-DATE COMPARE BELOW.
011400     IF  WALL-T-SOURCE-TYPE(WS-SORT-IDX-B) = "MA"
011500     AND WALL-T-SOURCE-TYPE(WS-SORT-IDX-A) NOT = "MA"
011600         MOVE "Y"                 TO WS-SORT-SWAP-SW
011700     ELSE
011800         IF  WALL-T-SOURCE-TYPE(WS-SORT-IDX-A) = "MA"
011900         AND WALL-T-SOURCE-TYPE(WS-SORT-IDX-B) = "MA"
012000             NEXT SENTENCE
012100         ELSE
012200             IF  WALL-T-SOURCE-TYPE(WS-SORT-IDX-A)
012300                     NOT = WALL-T-SOURCE-TYPE(WS-SORT-IDX-B)
012400                 NEXT SENTENCE
012500             ELSE
012600                 IF  WALL-T-EXPIRE-DATE(WS-SORT-IDX-B)
012700                         < WALL-T-EXPIRE-DATE(WS-SORT-IDX-A)
012800                     MOVE "Y"     TO WS-SORT-SWAP-SW.
012900     IF  WS-SORT-SWAP-SW = "Y"
013000         MOVE WS-SORT-IDX-B
013100             TO WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-IDX)
013200         MOVE WS-SORT-IDX-A
013300             TO WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-NEXT).
013400 1313-EXIT.
013500     EXIT.
013600*
013700 1320-SUM-PRIOR-CANCELS.
013800*    R21 - SUM OF PRIOR UC LOG AMOUNTS ALREADY POSTED THIS RUN FOR
013900*    THE SAME ORDER NUMBER, READ FROM THE IN-RUN PLOG-TABLE-AREA
014000*    MIRROR (PLOGFILE ITSELF IS WRITE-ONLY).  CALLED FROM THE
014100*    1820-CHECK-CANCEL-AMOUNT PARAGRAPH OF PLUSECAN.CBL BEFORE THE
014200*    NEW CANCEL AMOUNT IS ADDED IN, SO THE CALLER COMPARES
014300*    CUMULATIVE-PLUS-NEW AGAINST THE ORIGINAL UA AMOUNT RATHER
014400*    THAN THIS SUM ALONE.
014500     MOVE ZEROS                   TO WS-CUMULATIVE-CANCEL-AMT.
014600     PERFORM 1321-ADD-ONE-CANCEL THRU 1321-EXIT
014700         VARYING WS-FOUND-PLOG-IDX FROM 1 BY 1
014800         UNTIL WS-FOUND-PLOG-IDX > PLOG-TABLE-COUNT.
014900 1320-EXIT.
015000     EXIT.
015100*
015200 1321-ADD-ONE-CANCEL.
015300*    ONLY TYPE 'UC' ROWS FOR THE MATCHING ORDER NUMBER COUNT - THE
015400*    ORIGINAL 'UA' ROW FOR THE SAME ORDER IS SKIPPED HERE, IT IS
015500*    LOOKED UP SEPARATELY BY PLUSECAN.CBL'S 1810.
015600     IF  PLOG-T-ORDER-NO(WS-FOUND-PLOG-IDX) = TRAN-ORDER-NO
015700     AND PLOG-T-TYPE(WS-FOUND-PLOG-IDX) = "UC"
015800         ADD PLOG-T-AMOUNT(WS-FOUND-PLOG-IDX)
015900             TO WS-CUMULATIVE-CANCEL-AMT.
016000 1321-EXIT.
016100     EXIT.
016200*
016300 1330-SORT-CANCEL-WALLETS.
016400*    R22 - COLLECT THE MEMBER'S RESTORABLE WALLETS (STATUS '00'
016500*    NORMAL OR '02' EXPIRED, USED-AMOUNT GREATER THAN ZERO) THEN
016600*    ORDER THEM EXPIRE-DATE DESCENDING (LATEST-EXPIRING FIRST).
016700*    R23 - AN EXPIRED WALLET REACHED BY THIS WALK IS NOT RESTORED
016800*    IN PLACE - 1832-REISSUE-EXPIRED-WALLET (PLUSECAN.CBL) RE-SAVES
016900*    THE AMOUNT INTO A NEW 'RS' WALLET INSTEAD.
017000     MOVE ZEROS                   TO WS-ELIGIBLE-COUNT.
017100     PERFORM 1331-COLLECT-CANCEL-WALLET THRU 1331-EXIT
017200         VARYING WS-FOUND-WALLET-IDX FROM 1 BY 1
017300         UNTIL WS-FOUND-WALLET-IDX > WALL-TABLE-COUNT.
017400     IF  WS-ELIGIBLE-COUNT > 1
017500         PERFORM 1332-BUBBLE-SORT-CANCEL THRU 1332-EXIT
017600             WS-ELIGIBLE-COUNT - 1 TIMES.
017700 1330-EXIT.
017800     EXIT.
017900*
018000 1331-COLLECT-CANCEL-WALLET.
018100*    CR-6410 - STATUS '02' WAS ADDED TO THIS TEST ALONGSIDE '00' SO
018200*    AN EXPIRED WALLET IS NOT SKIPPED OVER BY THE RESTORE WALK -
018300*    WITHOUT IT, R23'S RE-SAVE-INTO-A-NEW-WALLET BRANCH IN
018400*    PLUSECAN.CBL NEVER SAW AN EXPIRED CANDIDATE TO ACT ON.  A
018500*    CANCELLED ('01') OR ALREADY RE-SAVED WALLET IS NEVER ELIGIBLE
018600*    HERE - THOSE STATUSES MEAN THE WALLET HAS NOTHING LEFT THAT
018700*    COULD STILL BE GIVEN BACK TO THE MEMBER ON A USE-CANCEL.
018800     IF  WALL-T-MEMBER-ID(WS-FOUND-WALLET-IDX) = TRAN-MEMBER-ID
018900     AND (WALL-T-STATUS(WS-FOUND-WALLET-IDX) = "00"
019000      OR  WALL-T-STATUS(WS-FOUND-WALLET-IDX) = "02")
019100     AND WALL-T-USED-AMOUNT(WS-FOUND-WALLET-IDX) > 0
019200         ADD 1 TO WS-ELIGIBLE-COUNT
019300         MOVE WS-FOUND-WALLET-IDX
019400             TO WS-ELIGIBLE-WALL-IDX(WS-ELIGIBLE-COUNT).
019500 1331-EXIT.
019600     EXIT.
019700*
019800 1332-BUBBLE-SORT-CANCEL.
019900*    SAME ADJACENT-SWAP IDIOM AS 1312 ABOVE, DESCENDING ON
020000*    EXPIRE-DATE INSTEAD OF ASCENDING - SEE 1333 BELOW FOR THE
020100*    COMPARE.
020200     PERFORM 1333-COMPARE-SWAP-DESC THRU 1333-EXIT
020300         VARYING WS-SORT-PASS-IDX FROM 1 BY 1
020400         UNTIL WS-SORT-PASS-IDX >= WS-ELIGIBLE-COUNT.
020500 1332-EXIT.
020600     EXIT.
020700*
020800 1333-COMPARE-SWAP-DESC.
020900*    NO SOURCE-TYPE PREFERENCE ON THE CANCEL SIDE - THE ONLY SORT
021000*    KEY IS EXPIRE-DATE, LATEST FIRST, SO CANCEL GIVES BACK TO THE
021100*    WALLET THAT WOULD OTHERWISE HAVE BEEN CONSUMED LAST.
021200     MOVE WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-IDX)     TO WS-SORT-IDX-A.
021300     COMPUTE WS-SORT-PASS-NEXT = WS-SORT-PASS-IDX + 1.
021400     MOVE WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-NEXT)    TO WS-SORT-IDX-B.
021500     MOVE "N"                     TO WS-SORT-SWAP-SW.
021600     IF  WALL-T-EXPIRE-DATE(WS-SORT-IDX-B)
021700             > WALL-T-EXPIRE-DATE(WS-SORT-IDX-A)
021800         MOVE "Y"                 TO WS-SORT-SWAP-SW.
021900     IF  WS-SORT-SWAP-SW = "Y"
022000         MOVE WS-SORT-IDX-B
022100             TO WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-IDX)
022200         MOVE WS-SORT-IDX-A
022300             TO WS-ELIGIBLE-WALL-IDX(WS-SORT-PASS-NEXT).
022400 1333-EXIT.
022500     EXIT.
