000100*----------------------------------------------------------------
000200*    SLTRAN.CBL
000300*    FILE-CONTROL ENTRY FOR THE POINT TRANSACTION REQUEST FILE
000400*    (TRANFILE).  COPIED INTO POINT-LEDGER-POST.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    SELECT TRAN-FILE
001000        ASSIGN TO TRANFILE
001100        ORGANIZATION IS LINE SEQUENTIAL
001200        FILE STATUS IS WS-TRAN-FS.
