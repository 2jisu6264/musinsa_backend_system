000100*----------------------------------------------------------------
000200*    POINT-LEDGER-POST
000300*    NIGHTLY BATCH POSTING RUN FOR THE POINT-SERVICE LOYALTY
000400*    LEDGER.  READS TRANFILE REQUESTS IN ARRIVAL ORDER, APPLIES
000500*    THEM AGAINST THE MEMBER BALANCE AND WALLET MASTERS HELD IN
000600*    TABLES FOR THE DURATION OF THE RUN, APPENDS EVERY POSTED OR
000700*    REJECTED ATTEMPT TO PLOGFILE, AND PRINTS THE RESULT REPORT.
000800*----------------------------------------------------------------
000900 IDENTIFICATION DIVISION.
001000 PROGRAM-ID. POINT-LEDGER-POST.
001100 AUTHOR. R J MARTINEZ.
001200 INSTALLATION. NEW SALT DATA CENTER.
001300 DATE-WRITTEN. 03/02/1987.
001400 DATE-COMPILED.
001500 SECURITY. NONE.
001600*----------------------------------------------------------------
001700*    MAINTENANCE HISTORY
001800*    1987-03-02  RJM  ORIGINAL          ORIGINAL POINT-SAVINGS
001900*    1987-03-02  RJM  ORIGINAL          POSTING RUN, SINGLE
002000*    1987-03-02  RJM  ORIGINAL          TRANSACTION TYPE (SA ONLY)
002100*    1989-06-14  RJM  REQ-411           ADDED SAVING-CANCEL (SC)
002200*    1989-06-14  RJM  REQ-411           TRANSACTION TYPE
002300*    1991-10-30  DWC  REQ-588           MEMBER MASTER CONVERTED
002400*    1991-10-30  DWC  REQ-588           FROM INDEXED TO TABLE LOAD
002500*    1994-02-08  DWC  REQ-701           ADDED USE-APPROVAL (UA) AND
002600*    1994-02-08  DWC  REQ-701           USE-CANCEL (UC) TYPES
002700*    1998-11-19  LAP  Y2K-0231          EXPANDED ALL DATE FIELDS TO
002800*    1998-11-19  LAP  Y2K-0231          CCYYMMDD - NO MORE 2-DIGIT
002900*    1998-11-19  LAP  Y2K-0231          YEARS ANYWHERE IN THE RUN
003000*    2009-04-14  RHM  NEW-SALT-009      CONVERTED FOR THE NEW-SALT
003100*    2009-04-14  RHM  NEW-SALT-009      DATA CENTER MIGRATION -
003200*    2009-04-14  RHM  NEW-SALT-009      RENAMED COPYBOOKS, NO LOGIC
003300*    2009-04-14  RHM  NEW-SALT-009      CHANGE
003400*    2013-11-02  JKT  CR-4471           ADDED TRAN-EXPIRE-DATE SO A
003500*    2013-11-02  JKT  CR-4471           SAVING CAN REQUEST ITS OWN
003600*    2013-11-02  JKT  CR-4471           EXPIRY INSTEAD OF THE DEFAULT
003700*    2015-07-21  JKT  CR-5180           ADDED RE-SAVING OF EXPIRED
003800*    2015-07-21  JKT  CR-5180           WALLETS ON USE-CANCEL (R23)
003900*    2016-02-09  MAO  CR-5501           ADDED THE SAVING EXPIRY
004000*    2016-02-09  MAO  CR-5501           WINDOW CHECK (MP004/MP005)
004100*    2018-09-27  MAO  CR-6094           ADDED CUMULATIVE-CANCEL
004200*    2018-09-27  MAO  CR-6094           CHECKING ON USE-CANCEL
004300*    2018-09-27  MAO  CR-6094           (MP013) AND SPLIT THE REPORT
004400*    2018-09-27  MAO  CR-6094           PROC-CODE COLUMN FROM THE
004500*    2018-09-27  MAO  CR-6094           INTERNAL S/F FLAG
004600*    2020-03-11  JKT  CR-6410           R23 RE-SAVING NEVER ACTUALLY
004700*    2020-03-11  JKT  CR-6410           FIRED - PLWALLET.CBL 1331 WAS
004800*    2020-03-11  JKT  CR-6410           ONLY COLLECTING STATUS '00'
004900*    2020-03-11  JKT  CR-6410           WALLETS FOR THE RESTORE WALK.
005000*    2020-03-11  JKT  CR-6410           ALSO ADDED WS-NEXT-WALLET-ID -
005100*    2020-03-11  JKT  CR-6410           NEW WALLETS WERE BEING KEYED
005200*    2020-03-11  JKT  CR-6410           OFF THE LOG-ID SEQUENCE AND
005300*    2020-03-11  JKT  CR-6410           COULD DUPLICATE WITHIN A RUN
005400*----------------------------------------------------------------
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100
006200*    ONE SELECT PER COPYBOOK RATHER THAN INLINE - SLxxxx.CBL NAMES
006300*    ARE SHARED WITH ANY OTHER NEW-SALT PROGRAM THAT TOUCHES THE
006400*    SAME PHYSICAL FILE, SO THE ASSIGN-TO NAME ONLY LIVES IN ONE
006500*    PLACE.
006600     COPY "SLTRAN.CBL".
006700     COPY "SLMEMB.CBL".
006800     COPY "SLWALL.CBL".
006900     COPY "SLPOLI.CBL".
007000     COPY "SLPLOG.CBL".
007100     COPY "SLRPT.CBL".
007200
007300 DATA DIVISION.
007400 FILE SECTION.
007500
007600*    FD COPYBOOKS CARRY THE ON-DISK RECORD LAYOUT ONLY - NONE OF
007700*    THEM ARE REFERENCED DIRECTLY BY THE PROCEDURE DIVISION EXCEPT
007800*    TO MOVE A WHOLE RECORD IN OR OUT; ALL FIELD-LEVEL WORK RUNS
007900*    AGAINST THE WS TABLE COPIES BELOW.
008000     COPY "FDTRAN.CBL".
008100     COPY "FDMEMB.CBL".
008200     COPY "FDWALL.CBL".
008300     COPY "FDPOLI.CBL".
008400     COPY "FDPLOG.CBL".
008500     COPY "FDRPT.CBL".
008600
008700 WORKING-STORAGE SECTION.
008800
008900*    MEMBER AND WALLET MASTERS ARE HELD ENTIRELY IN THE WSMEMB.CBL
009000*    AND WSWALL.CBL TABLES FOR THE LIFE OF THE RUN (REQ-588) - NO
009100*    RANDOM I/O AGAINST EITHER FILE WHILE TRANSACTIONS ARE POSTING.
009200     COPY "WSWORK.CBL".
009300     COPY "WSMEMB.CBL".
009400     COPY "WSWALL.CBL".
009500     COPY "WSPOLI.CBL".
009600     COPY "WSPLOG.CBL".
009700     COPY "WSRESCOD.CBL".
009800     COPY "WSDATE.CBL".
009900     COPY "WSPRINT.CBL".
010000
010100 PROCEDURE DIVISION.
010200
010300 0000-MAIN-CONTROL.
010400*    THREE-PHASE SHAPE COMMON TO EVERY NEW-SALT BATCH POST - LOAD
010500*    THE MASTERS AND POLICY TABLE, WALK THE TRANSACTION FILE ONE
010600*    RECORD AT A TIME, THEN REWRITE THE MASTERS AND CLOSE OUT THE
010700*    REPORT.  NOTHING IS WRITTEN BACK TO MEMB-FILE OR WALL-FILE
010800*    UNTIL 0300-FINALIZE-RUN, SO A RUN THAT ABENDS PARTWAY THROUGH
010900*    NEVER LEAVES THE MASTERS IN A HALF-POSTED STATE.
011000     PERFORM 0100-INITIALIZE-RUN THRU 0100-EXIT.
011100     PERFORM 0200-PROCESS-TRANSACTIONS THRU 0200-EXIT
011200         UNTIL END-OF-FILE.
011300     PERFORM 0300-FINALIZE-RUN THRU 0300-EXIT.
011400     STOP RUN.
011500
011600 0100-INITIALIZE-RUN.
011700*    WS-NEXT-LOG-ID AND WS-NEXT-WALLET-ID ARE TWO SEPARATE SEQUENCE
011800*    COUNTERS (CR-6410) - THE FORMER NUMBERS EVERY PLOG-FILE ROW
011900*    WRITTEN THIS RUN, THE LATTER NUMBERS EVERY NEW WALLET MINTED
012000*    THIS RUN (SAVING-APPROVAL OR THE R23 RE-SAVE).  BOTH START AT
012100*    ZERO HERE AND ARE WATERMARKED OR ADVANCED AS THE RUN PROGRESSES
012200*    - NEVER SHARE ONE COUNTER BETWEEN THE TWO KEY SPACES.
012300     ACCEPT WS-RUN-DATE              FROM DATE YYYYMMDD.
012400     MOVE ZEROS                      TO WS-CONTROL-TOTALS.
012500     MOVE ZEROS                      TO WS-NEXT-LOG-ID.
012600     MOVE ZEROS                      TO WS-NEXT-WALLET-ID.
012700     MOVE ZEROS                      TO WS-USE-SEQUENCE-NO.
012800     MOVE ZEROS                      TO W-PAGE-NUMBER.
012900     MOVE "N"                        TO WS-END-OF-FILE.
013000
013100*    POLICY TABLE LOADS FIRST - THE SAVING-MIN/MAX AND BALANCE-MAX
013200*    LIMITS IT SUPPLIES (R4/R5) ARE NEEDED BY THE VERY FIRST
013300*    TRANSACTION, SO THIS FILE MUST BE FULLY IN MEMORY BEFORE
013400*    TRAN-FILE IS EVEN OPENED.
013500     OPEN INPUT  POLI-FILE.
013600     PERFORM 0110-LOAD-POLICY-TABLE THRU 0110-EXIT.
013700     CLOSE POLI-FILE.
013800
013900*    MEMBER MASTER NEXT (REQ-588 TABLE CONVERSION) - LOADED WHOLE,
014000*    KEPT IN MEMB-TABLE-AREA FOR THE ENTIRE RUN, AND ONLY WRITTEN
014100*    BACK AT 0300-FINALIZE-RUN.
014200     OPEN INPUT  MEMB-FILE.
014300     PERFORM 0120-LOAD-MEMBER-TABLE THRU 0120-EXIT.
014400     CLOSE MEMB-FILE.
014500
014600*    WALLET MASTER - SAME TABLE-LOAD TREATMENT AS THE MEMBER MASTER,
014700*    PLUS THE CR-6410 WATERMARK STEP DESCRIBED AT 0131 BELOW.
014800     OPEN INPUT  WALL-FILE.
014900     PERFORM 0130-LOAD-WALLET-TABLE THRU 0130-EXIT.
015000     CLOSE WALL-FILE.
015100
015200*    TRAN-FILE, PLOG-FILE AND RPT-FILE STAY OPEN FOR THE WHOLE
015300*    TRANSACTION LOOP - THE FIRST PAGE HEADING IS PRINTED AND THE
015400*    FIRST TRANSACTION RECORD PRE-READ HERE SO 0200 CAN TEST
015500*    END-OF-FILE ON ENTRY WITHOUT A SPECIAL FIRST-TIME BRANCH.
015600     OPEN INPUT  TRAN-FILE.
015700     OPEN OUTPUT PLOG-FILE.
015800     OPEN OUTPUT RPT-FILE.
015900     PERFORM 4100-PRINT-HEADINGS THRU 4100-EXIT.
016000     PERFORM 4010-READ-TRAN-NEXT-RECORD THRU 4010-EXIT.
016100 0100-EXIT.
016200     EXIT.
016300
016400 0110-LOAD-POLICY-TABLE.
016500*    THREE ROWS ONLY - SAVING MIN, SAVING MAX, BALANCE MAX (R4/R5).
016600*    POLI-FILE HAS NO KEY OF ITS OWN, JUST A ONE-BYTE CODE PER ROW,
016700*    SO THIS READS TO END RATHER THAN SEARCHING FOR A SPECIFIC KEY -
016800*    ANY CODE THE 88-LEVELS BELOW DO NOT RECOGNIZE IS SILENTLY
016900*    DROPPED, WHICH LETS THE FILE CARRY FUTURE POLICY ROWS WITHOUT
017000*    A PROGRAM CHANGE UNTIL THIS PROGRAM ACTUALLY NEEDS THEM.
017100     READ POLI-FILE
017200         AT END
017300             GO TO 0110-EXIT.
017400     IF  POLI-IS-SAVING-MIN
017500         MOVE POLI-VALUE              TO WS-POLICY-SAVING-MIN
017600     ELSE
017700     IF  POLI-IS-SAVING-MAX
017800         MOVE POLI-VALUE              TO WS-POLICY-SAVING-MAX
017900     ELSE
018000     IF  POLI-IS-BALANCE-MAX
018100         MOVE POLI-VALUE              TO WS-POLICY-BALANCE-MAX.
018200     GO TO 0110-LOAD-POLICY-TABLE.
018300 0110-EXIT.
018400     EXIT.
018500
018600 0120-LOAD-MEMBER-TABLE.
018700*    REQ-588 - PLAIN SEQUENTIAL READ-TO-END INTO MEMB-ENTRY, IN THE
018800*    SAME PHYSICAL ORDER THE FILE IS IN.  PLWALLET.CBL'S 1011
018900*    SEARCHES THIS TABLE LINEARLY, SO MEMB-TABLE-COUNT SHOULD STAY
019000*    SMALL ENOUGH FOR A LINEAR SCAN TO BE CHEAP ENOUGH PER RUN.
019100     MOVE ZEROS                       TO MEMB-TABLE-COUNT.
019200 0121-LOAD-ONE-MEMBER.
019300*    THE GO TO AT THE BOTTOM OF THIS PARAGRAPH LOOPS BACK HERE
019400*    RATHER THAN RUNNING THIS AS A PERFORM ... UNTIL - THAT WAY
019500*    THE AT END BRANCH CAN FALL STRAIGHT THROUGH TO 0120-EXIT
019600*    WITHOUT A SEPARATE END-OF-FILE SWITCH FOR THIS TABLE LOAD.
019700     READ MEMB-FILE
019800         AT END
019900             GO TO 0120-EXIT.
020000     ADD 1                            TO MEMB-TABLE-COUNT.
020100     MOVE MEMB-RECORD TO MEMB-ENTRY(MEMB-TABLE-COUNT).
020200     GO TO 0121-LOAD-ONE-MEMBER.
020300 0120-EXIT.
020400     EXIT.
020500
020600 0130-LOAD-WALLET-TABLE.
020700*    SAME READ-TO-END SHAPE AS 0120 ABOVE, PLUS THE WATERMARK
020800*    STEP AT 0131 - WALL-TABLE-COUNT DRIVES THE SAME SUBSCRIPT
020900*    RANGE USED BY EVERY PLWALLET.CBL SEARCH/SORT PARAGRAPH.
021000     MOVE ZEROS                       TO WALL-TABLE-COUNT.
021100 0131-LOAD-ONE-WALLET.
021200     READ WALL-FILE
021300         AT END
021400             GO TO 0130-EXIT.
021500     ADD 1                            TO WALL-TABLE-COUNT.
021600     MOVE WALL-RECORD TO WALL-ENTRY(WALL-TABLE-COUNT).
021700*    CR-6410 - WATERMARK THE HIGH WALLET-ID SEEN SO NEW WALLETS
021800*    MINTED THIS RUN (SA / RESTORED-EXPIRED) NEVER REUSE A KEY.
021900*    WALLET-ID IS NOT TIED TO THE FILE'S PHYSICAL ORDER (A LATER
022000*    ROW CAN CARRY A LOWER ID THAN AN EARLIER ONE AFTER PRIOR
022100*    RE-SAVES), SO EVERY ROW MUST BE COMPARED - THE LAST ROW READ
022200*    IS NOT NECESSARILY THE HIGHEST ID ON FILE.
022300     IF  WALL-T-ID(WALL-TABLE-COUNT) > WS-NEXT-WALLET-ID
022400         MOVE WALL-T-ID(WALL-TABLE-COUNT) TO WS-NEXT-WALLET-ID.
022500     GO TO 0131-LOAD-ONE-WALLET.
022600 0130-EXIT.
022700     EXIT.
022800
022900 0200-PROCESS-TRANSACTIONS.
023000*    ONE PASS OF THIS PARAGRAPH PER TRANSACTION RECORD - DISPATCH
023100*    TO THE TYPE-SPECIFIC PARAGRAPH, TRANSLATE THE RESULT CODE TO A
023200*    REPORT PROC-CODE, ROLL THE ACCEPTED/REJECTED AND AMOUNT
023300*    CONTROL TOTALS, PRINT THE DETAIL LINE, THEN PRE-READ THE NEXT
023400*    RECORD FOR THE LOOP TEST IN 0000-MAIN-CONTROL.
023500     ADD 1                            TO WS-RECORDS-READ.
023600     MOVE SPACES                      TO WS-RULE-RESULT-CODE.
023700     MOVE SPACES                      TO RPT-D-ORDER-NO.
023800
023900     PERFORM 0210-DISPATCH-TRANSACTION THRU 0210-EXIT.
024000     PERFORM 3010-LOOKUP-PROC-CODE THRU 3010-EXIT.
024100     PERFORM 0220-ACCUMULATE-CONTROLS THRU 0220-EXIT.
024200     PERFORM 4200-PRINT-DETAIL-LINE THRU 4200-EXIT.
024300     PERFORM 4010-READ-TRAN-NEXT-RECORD THRU 4010-EXIT.
024400 0200-EXIT.
024500     EXIT.
024600
024700 0210-DISPATCH-TRANSACTION.
024800*    TRAN-TYPE DRIVES WHICH OF THE FOUR POSTING PARAGRAPHS RUNS -
024900*    SAVING-APPROVAL AND SAVING-CANCEL LIVE IN PLSAVING.CBL,
025000*    USE-APPROVAL IN PLUSEPT.CBL, USE-CANCEL IN PLUSECAN.CBL.  A
025100*    TYPE CODE THIS TEST DOES NOT RECOGNIZE IS REJECTED MP001
025200*    WITHOUT TOUCHING ANY MASTER OR LOG RECORD.
025300     IF  TRAN-IS-SAVING-APPROVAL
025400         PERFORM 1100-SAVING-APPROVAL-TRANSACTION THRU 1100-EXIT
025500     ELSE
025600     IF  TRAN-IS-SAVING-CANCEL
025700         PERFORM 1200-SAVING-CANCEL-TRANSACTION THRU 1200-EXIT
025800     ELSE
025900     IF  TRAN-IS-USE-APPROVAL
026000         PERFORM 1600-USE-APPROVAL-TRANSACTION THRU 1600-EXIT
026100     ELSE
026200     IF  TRAN-IS-USE-CANCEL
026300         PERFORM 1800-USE-CANCEL-TRANSACTION THRU 1800-EXIT
026400     ELSE
026500         MOVE "MP001"                 TO WS-RULE-RESULT-CODE.
026600 0210-EXIT.
026700     EXIT.
026800
026900 0220-ACCUMULATE-CONTROLS.
027000*    MP000 IS THE ONLY ACCEPTED RESULT CODE - ANYTHING ELSE ROLLS
027100*    INTO WS-RECORDS-REJECTED AND SKIPS THE PER-TYPE AMOUNT TOTAL,
027200*    SINCE A REJECTED TRANSACTION NEVER ACTUALLY MOVED ANY POINTS.
027300     IF  WS-RULE-RESULT-CODE NOT = "MP000"
027400         ADD 1                        TO WS-RECORDS-REJECTED
027500         GO TO 0220-EXIT.
027600     ADD 1                            TO WS-RECORDS-ACCEPTED.
027700     IF  TRAN-IS-SAVING-APPROVAL
027800         ADD TRAN-AMOUNT              TO WS-TOTAL-SAVED
027900     ELSE
028000     IF  TRAN-IS-SAVING-CANCEL
028100         ADD TRAN-AMOUNT              TO WS-TOTAL-SAVE-CANCELLED
028200     ELSE
028300     IF  TRAN-IS-USE-APPROVAL
028400         ADD TRAN-AMOUNT              TO WS-TOTAL-USED
028500     ELSE
028600     IF  TRAN-IS-USE-CANCEL
028700         ADD TRAN-AMOUNT              TO WS-TOTAL-USE-CANCELLED.
028800 0220-EXIT.
028900     EXIT.
029000
029100 0300-FINALIZE-RUN.
029200*    THE MEMBER REWRITE MUST RUN BEFORE THE WALLET REWRITE - NOT
029300*    BECAUSE THE TWO FILES DEPEND ON EACH OTHER, BUT BECAUSE
029400*    WS-ENDING-BALANCE-TOTAL IS ACCUMULATED DURING THE MEMBER
029500*    REWRITE AND MUST BE COMPLETE BEFORE 4300-PRINT-CONTROL-
029600*    TOTALS PRINTS IT AT THE BOTTOM OF THE REPORT.
029700*    CLOSE THE INPUT/LOG SIDE FIRST, THEN REWRITE BOTH MASTERS FROM
029800*    THE IN-MEMORY TABLES - THIS IS THE ONLY POINT IN THE RUN WHERE
029900*    MEMB-FILE AND WALL-FILE ARE WRITTEN, SO A RUN THAT NEVER
030000*    REACHES HERE LEAVES BOTH MASTERS UNCHANGED ON DISK.
030100     CLOSE TRAN-FILE.
030200     CLOSE PLOG-FILE.
030300
030400     MOVE ZEROS                       TO WS-ENDING-BALANCE-TOTAL.
030500     OPEN OUTPUT MEMB-FILE.
030600     PERFORM 0310-REWRITE-MEMBER-FILE THRU 0310-EXIT
030700         VARYING WS-FOUND-MEMBER-IDX FROM 1 BY 1
030800         UNTIL WS-FOUND-MEMBER-IDX > MEMB-TABLE-COUNT.
030900     CLOSE MEMB-FILE.
031000
031100     OPEN OUTPUT WALL-FILE.
031200     PERFORM 0320-REWRITE-WALLET-FILE THRU 0320-EXIT
031300         VARYING WS-FOUND-WALLET-IDX FROM 1 BY 1
031400         UNTIL WS-FOUND-WALLET-IDX > WALL-TABLE-COUNT.
031500     CLOSE WALL-FILE.
031600
031700     PERFORM 4300-PRINT-CONTROL-TOTALS THRU 4300-EXIT.
031800     CLOSE RPT-FILE.
031900 0300-EXIT.
032000     EXIT.
032100
032200 0310-REWRITE-MEMBER-FILE.
032300*    STRAIGHT TABLE-TO-RECORD MOVE, ONE ROW PER WRITE - REQ-588
032400*    REPLACED THE OLD INDEXED-FILE REWRITE-IN-PLACE LOGIC WITH A
032500*    FULL UNLOAD OF THE TABLE BACK TO A FRESH MEMB-FILE, SO THE
032600*    OUTPUT ROW ORDER MATCHES THE ORDER THE FILE WAS READ IN AT
032700*    0121 RATHER THAN ANY KEY ORDER.
032800     MOVE MEMB-ENTRY(WS-FOUND-MEMBER-IDX) TO MEMB-RECORD.
032900     WRITE MEMB-RECORD.
033000     ADD MEMB-POINT-BALANCE TO WS-ENDING-BALANCE-TOTAL.
033100 0310-EXIT.
033200     EXIT.
033300
033400 0320-REWRITE-WALLET-FILE.
033500*    SAME TREATMENT AS 0310 ABOVE, ONE WALLET ROW AT A TIME - ANY
033600*    ROW WHOSE STATUS WAS FLIPPED THIS RUN (EXPIRED-TO-RESTORED,
033700*    USED-AMOUNT INCREMENTED, OR A NEWLY MINTED 'RS'/'SA' ROW
033800*    APPENDED TO THE TABLE) GOES OUT WITH ITS UPDATED VALUES SINCE
033900*    THE TABLE ITSELF HOLDS THE POSTED STATE, NOT THE ORIGINAL FILE.
034000     MOVE WALL-ENTRY(WS-FOUND-WALLET-IDX) TO WALL-RECORD.
034100     WRITE WALL-RECORD.
034200 0320-EXIT.
034300     EXIT.
034400
034500*    REMAINING PARAGRAPHS FOR TRANSACTION I/O, THE FOUR POSTING
034600*    TYPES, DATE MATH, RESULT-CODE LOOKUP, LOG-FILE I/O AND REPORT
034700*    PRINTING ARE ALL CARRIED IN THEIR OWN COPYBOOKS SO THEY CAN BE
034800*    TESTED AND MAINTAINED SEPARATELY FROM THIS CONTROL SHELL.
034900     COPY "PLTRANIO.CBL".
035000     COPY "PLWALLET.CBL".
035100     COPY "PLSAVING.CBL".
035200     COPY "PLUSEPT.CBL".
035300     COPY "PLUSECAN.CBL".
035400     COPY "PLDATE.CBL".
035500     COPY "PLRESCOD.CBL".
035600     COPY "PLPLOGIO.CBL".
035700     COPY "PLPRINT.CBL".
