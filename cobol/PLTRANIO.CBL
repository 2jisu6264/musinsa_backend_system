000100*----------------------------------------------------------------
000200*    PLTRANIO.CBL
000300*    READS THE NEXT TRANSACTION REQUEST FROM TRANFILE, SETTING
000400*    WS-END-OF-FILE AT END.  ONE PARAGRAPH, SAME IDIOM THE BILLS
000500*    SYSTEM USED FOR ITS READ-NEXT COPYBOOKS.
000600*----------------------------------------------------------------
000700*    MAINTENANCE HISTORY
000800*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000900*----------------------------------------------------------------
001000 4010-READ-TRAN-NEXT-RECORD.
001100     READ TRAN-FILE
001200         AT END
001300             MOVE "Y"              TO WS-END-OF-FILE.
001400 4010-EXIT.
001500     EXIT.
