000100*----------------------------------------------------------------
000200*    PLPLOGIO.CBL
000300*    APPENDS ONE ENTRY TO PLOGFILE AND TO ITS IN-RUN MIRROR TABLE
000400*    (WSPLOG.CBL), SHARED BY PLSAVING.CBL, PLUSEPT.CBL AND
000500*    PLUSECAN.CBL.  CALLER MOVES WS-LOG-TYPE/WS-LOG-AMOUNT/
000600*    WS-LOG-ORDER-NO BEFORE PERFORMING THIS PARAGRAPH.
000700*----------------------------------------------------------------
000800*    MAINTENANCE HISTORY
000900*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
001000*----------------------------------------------------------------
001100 5010-WRITE-LOG-ENTRY.
001200     ADD 1                        TO WS-NEXT-LOG-ID.
001300     MOVE WS-NEXT-LOG-ID          TO PLOG-ID.
001400     MOVE TRAN-MEMBER-ID          TO PLOG-MEMBER-ID.
001500     MOVE WS-LOG-TYPE             TO PLOG-TYPE.
001600     MOVE WS-LOG-AMOUNT           TO PLOG-AMOUNT.
001700     MOVE WS-LOG-ORDER-NO         TO PLOG-ORDER-NO.
001800     MOVE TRAN-LOG-DATE           TO PLOG-LOG-DATE.
001900     MOVE WS-RUN-DATE             TO PLOG-CREATED-DATE.
002000     WRITE PLOG-RECORD.
002100
002200     ADD 1                        TO PLOG-TABLE-COUNT.
002300     MOVE PLOG-ID         TO PLOG-T-ID(PLOG-TABLE-COUNT).
002400     MOVE PLOG-MEMBER-ID  TO PLOG-T-MEMBER-ID(PLOG-TABLE-COUNT).
002500     MOVE PLOG-TYPE       TO PLOG-T-TYPE(PLOG-TABLE-COUNT).
002600     MOVE PLOG-AMOUNT     TO PLOG-T-AMOUNT(PLOG-TABLE-COUNT).
002700     MOVE PLOG-ORDER-NO   TO PLOG-T-ORDER-NO(PLOG-TABLE-COUNT).
002800     MOVE PLOG-LOG-DATE   TO PLOG-T-LOG-DATE(PLOG-TABLE-COUNT).
002900     MOVE PLOG-CREATED-DATE TO PLOG-T-CREATED-DATE(PLOG-TABLE-COUNT).
003000 5010-EXIT.
003100     EXIT.
