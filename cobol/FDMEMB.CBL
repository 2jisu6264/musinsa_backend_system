000100*----------------------------------------------------------------
000200*    FDMEMB.CBL
000300*    FD AND RECORD LAYOUT FOR THE MEMBER BALANCE MASTER.
000400*    ONE RECORD PER MEMBER, CARRIES THE CURRENT POINT TOTAL.
000500*----------------------------------------------------------------
000600*    MAINTENANCE HISTORY
000700*    2009-04-14  RHM  NEW-SALT-009   ORIGINAL COPYBOOK
000800*----------------------------------------------------------------
000900    FD  MEMB-FILE
001000        LABEL RECORDS ARE STANDARD.
001100
001200    01  MEMB-RECORD.
001300        05  MEMB-ID                     PIC 9(10).
001400        05  MEMB-POINT-BALANCE          PIC S9(11) COMP-3.
001500        05  MEMB-STATUS                 PIC X(02).
001600            88  MEMB-IS-ACTIVE              VALUE "00".
001700        05  FILLER                      PIC X(12).
